000100*-----------------------------------------------------------------        
000200* RUZWSKU - MAESTRO DE PRODUCTOS (SKU)                                    
000300* USADO POR : RUZ4B01, RUZ4B02, RUZ4B03, RUZ4B04                          
000400* CLAVE LOGICA = SK-UNIDAD + SK-CODIGO (UNICA EN LA UNIDAD).              
000500* EL MAESTRO SE REGRABA COMPLETO EN CADA CORRIDA QUE LO ACTUALIZA.        
000600*-----------------------------------------------------------------        
000700* 19/11/93 CRZ -------- SE AGREGA CODIGO DE BODEGA PREFERENTE             
000800*                       (6 POSICIONES) PARA CONCILIAR CONTRA LA           
000900*                       FACTURA DE COMPRA DE LA OPCION-1                  
001000* 09/02/05 LTV OT-1734- SE AGREGA CLASIFICACION ABC Y LINEA DE            
001100*                       PRODUCTO PEDIDA POR COMPRAS                       
001200* 30/06/11 LTV OT-2260- SE AGREGA BLOQUE DE AUDITORIA (FECHA Y            
001300*                       USUARIO DE ULTIMA MODIFICACION)                   
001400* 14/08/12 PAC OT-2298- SE AGREGA DATOS DEL PROVEEDOR, CODIGO DE          
001500*                       BARRAS, TEMPERATURA DE ALMACENAJE Y               
001600*                       HISTORICO DE LOS ULTIMOS 3 PRECIOS PEDIDO         
001700*                       POR COMPRAS PARA EL ANALISIS DE MARGEN            
001800* 02/09/12 PAC OT-2301- SK-CODIGO-BODEGA-PREF QUEDO MAL UBICADO           
001900*                       ENTRE SK-CODIGO Y SK-NOMBRE; SE CORRE AL          
002000*                       FINAL DEL BLOQUE VIGENTE (DESPUES DE              
002100*                       SK-ACTIVO) PORQUE TB-SKU-ITEM EN RUZ4B01/         
002200*                       02/03 CARGA POR POSICION Y DESCALZABA             
002300*                       SK-NOMBRE/SK-UNIDAD-MEDIDA/SK-FACTOR-CONV         
002400*-----------------------------------------------------------------        
002500 01  REG-SKU.                                                             
002600     05  sk-unidad              pic x(20).                                
002700     05  sk-codigo              pic x(20).                                
002800     05  sk-nombre              pic x(50).                                
002900     05  sk-unidad-medida       pic x(05).                                
003000     05  sk-factor-conv         pic 9(05).                                
003100     05  sk-activo              pic x(01).                                
003200         88  sk-activa          value "Y".                                
003300         88  sk-inactiva        value "N".                                
003400     05  sk-codigo-bodega-pref  pic x(06).                                
003500     05  sk-linea-producto      pic x(04).                                
003600     05  sk-clase-abc           pic x(01).                                
003700         88  sk-clase-a         value "A".                                
003800         88  sk-clase-b         value "B".                                
003900         88  sk-clase-c         value "C".                                
004000     05  sk-precio-venta        pic s9(07)v99.                            
004100     05  sk-precio-venta-r redefines sk-precio-venta.                     
004200         10  sk-precio-inteiro pic s9(07).                                
004300         10  sk-precio-centavo pic 9(02).                                 
004400     05  sk-stock-minimo        pic 9(07).                                
004500     05  sk-stock-maximo        pic 9(07).                                
004600     05  sk-codigo-barras-ean   pic x(13).                                
004700     05  sk-codigo-proveedor    pic x(10).                                
004800     05  sk-nombre-proveedor    pic x(30).                                
004900     05  sk-fecha-ult-compra    pic 9(08).                                
005000     05  sk-costo-ult-compra    pic s9(07)v99.                            
005100     05  sk-vida-util-dias      pic 9(05).                                
005200     05  sk-temperatura-cod     pic x(01).                                
005300         88  sk-amb-ambiente       value "A".                             
005400         88  sk-amb-refrigerado    value "R".                             
005500         88  sk-amb-congelado      value "C".                             
005600     05  sk-requiere-inspeccion pic x(01).                                
005700         88  sk-con-inspeccion     value "S".                             
005800         88  sk-sin-inspeccion     value "N".                             
005900     05  sk-sku-sustituto       pic x(20).                                
006000     05  sk-historico-precio occurs 3 times.                              
006100         10  sk-hist-precio-fecha  pic 9(08).                             
006200         10  sk-hist-precio-valor  pic s9(07)v99.                         
006300     05  sk-fecha-ult-mod       pic 9(08).                                
006400     05  sk-usuario-ult-mod     pic x(08).                                
006500     05  sk-contador-regrabado  pic 9(07) comp.                           
006600     05  sk-sistema-origen      pic x(04).                                
006700     05  sk-codigo-antiguo-6dig pic x(06).                                
006800     05  filler                 pic x(04).                                
