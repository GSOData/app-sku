000100*-----------------------------------------------------------------        
000200* PROGRAMA  : RUZ4B02                                                     
000300* TITULO    : IMPORTACION DE GRADO DE EXISTENCIA (GRD020502)              
000400* SISTEMA   : CONTROL DE STOCK Y VENCIMIENTO POR LOTE - SKU+              
000500*-----------------------------------------------------------------        
000600* REEMPLAZA A OPCION-2. ANTES EL BODEGUERO DIGITABA EL GRADO DE           
000700* EXISTENCIA (CONTEO TOTAL DIARIO, SIN VENCIMIENTO) PRODUCTO POR          
000800* PRODUCTO EN PANTALLA; AHORA LLEGA EN EL ARCHIVO GRD020502 Y ESTA        
000900* ETAPA LO VUELCA COMPLETO AL LOTE "BASE" DE CADA SKU.                    
001000*-----------------------------------------------------------------        
001100* HISTORIAL DE CAMBIOS                                                    
001200*-----------------------------------------------------------------        
001300* 15/03/89 CRZ -------- VERSION ORIGINAL (OPCION-2, INTERACTIVA)          
001400* 02/07/91 CRZ -------- SE AGREGA VALIDACION DE STOCK NEGATIVO            
001500* 08/01/99 MFS OT-0812- AMPLIACION DE FECHA A 4 DIGITOS (Y2000)           
001600* 14/04/02 JPA OT-1190- REESCRITURA COMO ETAPA BATCH DEL PROYECTO         
001700*                       SKU+: EL GRADO DE EXISTENCIA AHORA LLEGA          
001800*                       POR ARCHIVO (GRD020502) EN VEZ DE PANTALLA        
001900*                       Y SE CARGA COMPLETO AL LOTE BASE DEL SKU          
002000* 25/06/02 JPA OT-1190- LA UNIDAD DE NEGOCIO SE LEE DE LA TARJETA         
002100*                       DE PARAMETROS (PRM020502) EN VEZ DE VENIR         
002200*                       POR PANTALLA                                      
002300* 12/03/08 RGB OT-2134- DEFAULTS DE DESCRIPCION/UM/FACTOR CUANDO          
002400*                       VIENEN EN BLANCO O NO NUMERICOS                   
002500* 04/11/13 PAC OT-2319- EL PRIMER REGISTRO DE GRD020502 ES EL             
002600*                       ENCABEZADO DE COLUMNAS Y SE VALIDABA COMO         
002700*                       SI FUERA LINEA DE CARGA; SE AGREGA LECTURA        
002800*                       DE DESCARTE ANTES DEL LOOP PRINCIPAL              
002900* 18/11/13 PAC OT-2321- SE SACA EL MODO-SIMULACION (UPSI-0) QUE           
003000*                       SE HABIA COPIADO POR ERROR DE RUZ4B01; EL         
003100*                       GRADO DE EXISTENCIA SIEMPRE REGRABA LOS           
003200*                       MAESTROS, NO TIENE MODO DE SOLO VALIDACION        
003300*-----------------------------------------------------------------        
003400 identification division.                                                 
003500 program-id. ruz4b02.                                                     
003600 author. claudio ruz m.                                                   
003700 installation. distribuidora ruz ltda - depto sistemas.                   
003800 date-written. 15/03/1989.                                                
003900 date-compiled.                                                           
004000 security. uso interno - departamento de sistemas.                        
004100 environment division.                                                    
004200 input-output section.                                                    
004300 file-control.                                                            
004400     select arq-parametro assign to "PRM020502"                           
004500         organization is line sequential.                                 
004600     select arq-sku assign to "SKU020502"                                 
004700         organization is line sequential.                                 
004800     select arq-lote assign to "LOT020502"                                
004900         organization is line sequential.                                 
005000     select arq-grade assign to "GRD020502"                               
005100         organization is line sequential.                                 
005200     select arq-resultado assign to "RESB020502"                          
005300         organization is line sequential.                                 
005400 data division.                                                           
005500 file section.                                                            
005600 fd  arq-parametro                                                        
005700     label record is standard.                                            
005800 01  REG-PARAMETRO.                                                       
005900     05  pr-unidade             pic x(20).                                
006000     05  filler                 pic x(60).                                
006100                                                                          
006200 fd  arq-sku                                                              
006300     label record is standard.                                            
006400     copy "RUZWSKU.CPY".                                                  
006500                                                                          
006600 fd  arq-lote                                                             
006700     label record is standard.                                            
006800     copy "RUZWLOT.CPY".                                                  
006900                                                                          
007000 fd  arq-grade                                                            
007100     label record is standard.                                            
007200 01  REG-GRADE.                                                           
007300     05  rg-linha               pic x(120).                               
007400     05  filler                 pic x(05).                                
007500                                                                          
007600 fd  arq-resultado                                                        
007700     label record is standard.                                            
007800 01  REG-RESULTADO.                                                       
007900     05  rs-linha               pic x(122).                               
008000     05  filler                 pic x(05).                                
008100 01  REG-RESULTADO-R redefines REG-RESULTADO                              
008200                                pic x(127).                               
008300                                                                          
008400 working-storage section.                                                 
008500 01  UNIDADE-ALVO               pic x(20) value spaces.                   
008600                                                                          
008700*-----------------------------------------------------------------        
008800* TABLA DE SKU EN MEMORIA (SE RECARGA Y REGRABA COMPLETA)                 
008900*-----------------------------------------------------------------        
009000 01  TABELA-SKU.                                                          
009100     05  tb-sku-qtde            pic 9(05) comp value zero.                
009200     05  TB-SKU-ITEM occurs 0 to 5000 times                               
009300                      depending on tb-sku-qtde                            
009400                      indexed by ix-sku.                                  
009500         10  tb-sku-chave.                                                
009600             15  tb-sku-unidade pic x(20).                                
009700             15  tb-sku-codigo  pic x(20).                                
009800         10  tb-sku-nome        pic x(50).                                
009900         10  tb-sku-um          pic x(05).                                
010000         10  tb-sku-fator       pic 9(05).                                
010100         10  tb-sku-ativo       pic x(01).                                
010200 01  SKU-AUXILIAR              pic x(101).                                
010300 01  CHAVE-PROCURA-SKU.                                                   
010400     05  cps-unidade            pic x(20).                                
010500     05  cps-codigo             pic x(20).                                
010600                                                                          
010700*-----------------------------------------------------------------        
010800* TABLA DE LOTES EN MEMORIA (SE RECARGA Y REGRABA COMPLETA)               
010900*-----------------------------------------------------------------        
011000 01  TABELA-LOTE.                                                         
011100     05  tb-lot-qtde            pic 9(05) comp value zero.                
011200     05  TB-LOT-ITEM occurs 0 to 15000 times                              
011300                      depending on tb-lot-qtde                            
011400                      indexed by ix-lote.                                 
011500         10  tb-lot-chave.                                                
011600             15  tb-lot-unidade pic x(20).                                
011700             15  tb-lot-sku     pic x(20).                                
011800             15  tb-lot-numero  pic x(20).                                
011900         10  tb-lot-venc        pic 9(08).                                
012000         10  tb-lot-qtd         pic 9(09).                                
012100         10  tb-lot-custo       pic s9(10)v99.                            
012200         10  tb-lot-ativo       pic x(01).                                
012300 01  LOTE-AUXILIAR             pic x(90).                                 
012400 01  CHAVE-PROCURA-LOTE.                                                  
012500     05  cpl-unidade            pic x(20).                                
012600     05  cpl-sku                pic x(20).                                
012700     05  cpl-numero             pic x(20).                                
012800                                                                          
012900*-----------------------------------------------------------------        
013000* CAMPOS DE LA LINEA DE GRADO (GRD020502), TEXTO ANTES DE VALIDAR         
013100*-----------------------------------------------------------------        
013200 01  CAMPOS-GRADE.                                                        
013300     05  grd-sku                pic x(20).                                
013400     05  grd-desc               pic x(50).                                
013500     05  grd-uom                pic x(05).                                
013600     05  grd-fator-txt          pic x(05).                                
013700     05  grd-qtd-txt            pic x(09).                                
013800 01  CAMPOS-GRADE-R redefines CAMPOS-GRADE                                
013900                                pic x(89).                                
014000 01  VALORES-GRADE.                                                       
014100     05  vg-fator               pic 9(05).                                
014200     05  vg-qtd                 pic 9(09).                                
014300                                                                          
014400 01  LISTA-ERROS.                                                         
014500     05  le-qtde                pic 9(04) comp value zero.                
014600     05  LE-ITEM occurs 20 times                                          
014700                  indexed by ix-le.                                       
014800         10  le-texto           pic x(78).                                
014900                                                                          
015000 01  CONTADORES-CORRIDA.                                                  
015100     05  cc-linhas-proc         pic 9(07) comp value zero.                
015200     05  cc-sku-criados         pic 9(07) comp value zero.                
015300     05  cc-sku-atualizados     pic 9(07) comp value zero.                
015400     05  cc-lote-criados        pic 9(07) comp value zero.                
015500     05  cc-lote-atualizados    pic 9(07) comp value zero.                
015600     05  cc-linhas-erro         pic 9(07) comp value zero.                
015700                                                                          
015800 77  linha-contador             pic 9(07) comp value 1.                   
015900 77  le-num-linha               pic zzzzzz9.                              
016000 77  flag-achou                 pic x(01) value "N".                      
016100     88  item-achado            value "S".                                
016200 77  idx-achado                 pic 9(05) comp value zero.                
016300 77  houve-troca                pic x(01) value "N".                      
016400     88  tabela-trocou          value "S".                                
016500 77  fim-grade                  pic x(01) value "N".                      
016600     88  chegou-fim-grade       value "S".                                
016700 77  run-com-erro               pic x(01) value "N".                      
016800     88  run-teve-erro          value "S".                                
016900                                                                          
017000 01  LINHA-EDITADA.                                                       
017100     05  le-rotulo              pic x(30).                                
017200     05  le-valor               pic z,zzz,zzz,zz9.                        
017300                                                                          
017400 linkage section.                                                         
017500 01  PARM-CORRIDA.                                                        
017600     05  pc-data-corrida        pic 9(08).                                
017700     05  pc-hora-corrida        pic 9(06).                                
017800 01  PARM-CORRIDA-R redefines PARM-CORRIDA                                
017900                                pic x(14).                                
018000                                                                          
018100 procedure division using parm-corrida.                                   
018200 0000-INICIO.                                                             
018300     perform 0100-LER-PARAMETRO thru 0100-exit.                           
018400     perform 0200-CARREGAR-SKU thru 0200-exit.                            
018500     perform 0300-CARREGAR-LOTE thru 0300-exit.                           
018600     open input arq-grade.                                                
018700     perform 0500-LER-ENCABEZADO thru 0500-exit.                          
018800     perform 1000-LER-GRADE thru 1000-exit                                
018900         until chegou-fim-grade.                                          
019000     close arq-grade.                                                     
019100     perform 2000-ORDENAR-SKU thru 2000-exit.                             
019200     perform 2010-ORDENAR-LOTE thru 2010-exit.                            
019300     perform 2100-REGRAVAR-SKU thru 2100-exit.                            
019400     perform 2200-REGRAVAR-LOTE thru 2200-exit.                           
019500     perform 3000-IMPRIMIR-RESULTADO thru 3000-exit.                      
019600     goback.                                                              
019700                                                                          
019800 0100-LER-PARAMETRO.                                              OT-1190 
019900     open input arq-parametro.                                            
020000     read arq-parametro into unidade-alvo                                 
020100         at end move spaces to unidade-alvo                               
020200     end-read.                                                            
020300     close arq-parametro.                                                 
020400 0100-exit.                                                               
020500     exit.                                                                
020600                                                                          
020700 0200-CARREGAR-SKU.                                                       
020800     open input arq-sku.                                                  
020900 0200-LOOP.                                                               
021000     read arq-sku into tb-sku-item(tb-sku-qtde + 1)                       
021100         at end go to 0200-FIM.                                           
021200     add 1 to tb-sku-qtde.                                                
021300     go to 0200-LOOP.                                                     
021400 0200-FIM.                                                                
021500     close arq-sku.                                                       
021600 0200-exit.                                                               
021700     exit.                                                                
021800                                                                          
021900 0300-CARREGAR-LOTE.                                                      
022000     open input arq-lote.                                                 
022100 0300-LOOP.                                                               
022200     read arq-lote into tb-lot-item(tb-lot-qtde + 1)                      
022300         at end go to 0300-FIM.                                           
022400     add 1 to tb-lot-qtde.                                                
022500     go to 0300-LOOP.                                                     
022600 0300-FIM.                                                                
022700     close arq-lote.                                                      
022800 0300-exit.                                                               
022900     exit.                                                                
023000                                                                          
023100*-----------------------------------------------------------------        
023200* DESCARTA LA LINEA DE ENCABEZADO DE GRD020502 SIN CONTARLA COMO          
023300* LINEA DE DATOS NI SUMAR AL CONTADOR DE LINEAS; SI EL ARCHIVO            
023400* VIENE VACIO, DEJA LA BANDERA DE FIN PRENDIDA.                           
023500*-----------------------------------------------------------------        
023600 0500-LER-ENCABEZADO.                                             OT-2319 
023700     read arq-grade                                                       
023800         at end set chegou-fim-grade to true                              
023900     end-read.                                                            
024000 0500-exit.                                                               
024100     exit.                                                                
024200                                                                          
024300*-----------------------------------------------------------------        
024400* LECTURA PRINCIPAL DEL ARCHIVO DE GRADO DE EXISTENCIA                    
024500*-----------------------------------------------------------------        
024600 1000-LER-GRADE.                                                          
024700     read arq-grade                                                       
024800         at end set chegou-fim-grade to true                              
024900         not at end                                                       
025000             add 1 to linha-contador                                      
025100             perform 1010-PROCESSAR-LINHA thru 1010-exit                  
025200     end-read.                                                            
025300 1000-exit.                                                               
025400     exit.                                                                
025500                                                                          
025600 1010-PROCESSAR-LINHA.                                                    
025700     move spaces to campos-grade-r.                                       
025800     unstring rg-linha delimited by ","                                   
025900         into grd-sku grd-desc grd-uom grd-fator-txt grd-qtd-txt.         
026000     if grd-sku = spaces                                                  
026100        perform 1700-REGISTRAR-ERRO thru 1700-exit                        
026200        go to 1010-exit                                                   
026300     end-if.                                                              
026400     perform 1100-APLICAR-DEFAULTS thru 1100-exit.                        
026500     perform 1500-ATUALIZAR-SKU thru 1500-exit.                           
026600     perform 1600-ATUALIZAR-LOTE-BASE thru 1600-exit.                     
026700     add 1 to cc-linhas-proc.                                             
026800 1010-exit.                                                               
026900     exit.                                                                
027000                                                                          
027100*-----------------------------------------------------------------        
027200* DEFAULTS DEL GRADO (OT-2134): BLANCO O NO NUMERICO SE REEMPLAZA         
027300*-----------------------------------------------------------------        
027400 1100-APLICAR-DEFAULTS.                                           OT-2134 
027500     if grd-desc = spaces                                                 
027600        move "Sem descricao" to grd-desc                                  
027700     end-if.                                                              
027800     if grd-uom = spaces                                                  
027900        move "UN" to grd-uom                                              
028000     end-if.                                                              
028100     inspect grd-uom converting                                           
028200         "abcdefghijklmnopqrstuvwxyz" to                                  
028300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
028400     if grd-fator-txt = spaces or grd-fator-txt is not numeric            
028500        move 1 to vg-fator                                                
028600     else                                                                 
028700        move grd-fator-txt to vg-fator                                    
028800     end-if.                                                              
028900     if vg-fator = zero                                                   
029000        move 1 to vg-fator                                                
029100     end-if.                                                              
029200     if grd-qtd-txt = spaces or grd-qtd-txt is not numeric                
029300        move 0 to vg-qtd                                                  
029400     else                                                                 
029500        move grd-qtd-txt to vg-qtd                                        
029600     end-if.                                                              
029700 1100-exit.                                                               
029800     exit.                                                                
029900                                                                          
030000*-----------------------------------------------------------------        
030100* ALTA/ACTUALIZACION DE SKU - TODAS LAS LINEAS CUENTAN (DIFIERE           
030200* DE LA IMPORTACION DE STOCK DE RUZ4B01).                                 
030300*-----------------------------------------------------------------        
030400 1500-ATUALIZAR-SKU.                                                      
030500     move "N" to flag-achou.                                              
030600     move unidade-alvo to cps-unidade.                                    
030700     move grd-sku      to cps-codigo.                                     
030800     perform 1510-BUSCAR-SKU thru 1510-exit                               
030900         varying ix-sku from 1 by 1                                       
031000         until ix-sku > tb-sku-qtde or item-achado.                       
031100     if item-achado                                                       
031200        compute idx-achado = ix-sku - 1                                   
031300        move grd-desc to tb-sku-nome(idx-achado)                          
031400        move grd-uom  to tb-sku-um(idx-achado)                            
031500        move vg-fator to tb-sku-fator(idx-achado)                         
031600        move "Y"      to tb-sku-ativo(idx-achado)                         
031700        add 1 to cc-sku-atualizados                                       
031800     else                                                                 
031900        add 1 to tb-sku-qtde                                              
032000        move unidade-alvo to tb-sku-unidade(tb-sku-qtde)                  
032100        move grd-sku      to tb-sku-codigo(tb-sku-qtde)                   
032200        move grd-desc     to tb-sku-nome(tb-sku-qtde)                     
032300        move grd-uom      to tb-sku-um(tb-sku-qtde)                       
032400        move vg-fator     to tb-sku-fator(tb-sku-qtde)                    
032500        move "Y"          to tb-sku-ativo(tb-sku-qtde)                    
032600        add 1 to cc-sku-criados                                           
032700     end-if.                                                              
032800 1500-exit.                                                               
032900     exit.                                                                
033000                                                                          
033100 1510-BUSCAR-SKU.                                                         
033200     if tb-sku-chave(ix-sku) = chave-procura-sku                          
033300        set item-achado to true                                           
033400     end-if.                                                              
033500 1510-exit.                                                               
033600     exit.                                                                
033700                                                                          
033800*-----------------------------------------------------------------        
033900* LOTE "BASE" DEL SKU - SIN VENCIMIENTO, CANTIDAD SE REEMPLAZA            
034000*-----------------------------------------------------------------        
034100 1600-ATUALIZAR-LOTE-BASE.                                                
034200     move "N" to flag-achou.                                              
034300     move unidade-alvo to cpl-unidade.                                    
034400     move grd-sku      to cpl-sku.                                        
034500     move "BASE"       to cpl-numero.                                     
034600     perform 1610-BUSCAR-LOTE thru 1610-exit                              
034700         varying ix-lote from 1 by 1                                      
034800         until ix-lote > tb-lot-qtde or item-achado.                      
034900     if item-achado                                                       
035000        compute idx-achado = ix-lote - 1                                  
035100        move vg-qtd to tb-lot-qtd(idx-achado)                             
035200        move "Y"    to tb-lot-ativo(idx-achado)                           
035300        add 1 to cc-lote-atualizados                                      
035400     else                                                                 
035500        add 1 to tb-lot-qtde                                              
035600        move unidade-alvo to tb-lot-unidade(tb-lot-qtde)                  
035700        move grd-sku      to tb-lot-sku(tb-lot-qtde)                      
035800        move "BASE"       to tb-lot-numero(tb-lot-qtde)                   
035900        move zero         to tb-lot-venc(tb-lot-qtde)                     
036000        move vg-qtd       to tb-lot-qtd(tb-lot-qtde)                      
036100        move zero         to tb-lot-custo(tb-lot-qtde)                    
036200        move "Y"          to tb-lot-ativo(tb-lot-qtde)                    
036300        add 1 to cc-lote-criados                                          
036400     end-if.                                                              
036500 1600-exit.                                                               
036600     exit.                                                                
036700                                                                          
036800 1610-BUSCAR-LOTE.                                                        
036900     if tb-lot-chave(ix-lote) = chave-procura-lote                        
037000        set item-achado to true                                           
037100     end-if.                                                              
037200 1610-exit.                                                               
037300     exit.                                                                
037400                                                                          
037500 1700-REGISTRAR-ERRO.                                                     
037600     set run-teve-erro to true.                                           
037700     add 1 to cc-linhas-erro.                                             
037800     if le-qtde < 20                                                      
037900        add 1 to le-qtde                                                  
038000        move spaces to le-texto(le-qtde)                                  
038100        move linha-contador to le-num-linha                               
038200        string "Linha " delimited by size                                 
038300               le-num-linha delimited by size                             
038400               ": SKU en blanco" delimited by size                        
038500               into le-texto(le-qtde)                                     
038600     end-if.                                                              
038700 1700-exit.                                                               
038800     exit.                                                                
038900                                                                          
039000*-----------------------------------------------------------------        
039100* ORDENAMIENTO FINAL DE LAS TABLAS (MISMA TECNICA DE BURBUJA              
039200* USADA EN RUZ4B01, PARA DEJAR LOS MAESTROS EN ORDEN DE CLAVE)            
039300*-----------------------------------------------------------------        
039400 2000-ORDENAR-SKU.                                                        
039500     move "S" to houve-troca.                                             
039600     perform 2001-PASADA-SKU thru 2001-exit                               
039700         until not tabela-trocou.                                         
039800 2000-exit.                                                               
039900     exit.                                                                
040000                                                                          
040100 2001-PASADA-SKU.                                                         
040200     move "N" to houve-troca.                                             
040300     perform 2002-COMPARAR-SKU thru 2002-exit                             
040400         varying ix-sku from 1 by 1                                       
040500         until ix-sku > tb-sku-qtde - 1.                                  
040600 2001-exit.                                                               
040700     exit.                                                                
040800                                                                          
040900 2002-COMPARAR-SKU.                                                       
041000     if tb-sku-chave(ix-sku) > tb-sku-chave(ix-sku + 1)                   
041100        move tb-sku-item(ix-sku)     to sku-auxiliar                      
041200        move tb-sku-item(ix-sku + 1) to tb-sku-item(ix-sku)               
041300        move sku-auxiliar            to tb-sku-item(ix-sku + 1)           
041400        set tabela-trocou to true                                         
041500     end-if.                                                              
041600 2002-exit.                                                               
041700     exit.                                                                
041800                                                                          
041900 2010-ORDENAR-LOTE.                                                       
042000     move "S" to houve-troca.                                             
042100     perform 2011-PASADA-LOTE thru 2011-exit                              
042200         until not tabela-trocou.                                         
042300 2010-exit.                                                               
042400     exit.                                                                
042500                                                                          
042600 2011-PASADA-LOTE.                                                        
042700     move "N" to houve-troca.                                             
042800     perform 2012-COMPARAR-LOTE thru 2012-exit                            
042900         varying ix-lote from 1 by 1                                      
043000         until ix-lote > tb-lot-qtde - 1.                                 
043100 2011-exit.                                                               
043200     exit.                                                                
043300                                                                          
043400 2012-COMPARAR-LOTE.                                                      
043500     if tb-lot-chave(ix-lote) > tb-lot-chave(ix-lote + 1)                 
043600        move tb-lot-item(ix-lote)     to lote-auxiliar                    
043700        move tb-lot-item(ix-lote + 1) to tb-lot-item(ix-lote)             
043800        move lote-auxiliar            to tb-lot-item(ix-lote + 1)         
043900        set tabela-trocou to true                                         
044000     end-if.                                                              
044100 2012-exit.                                                               
044200     exit.                                                                
044300                                                                          
044400 2100-REGRAVAR-SKU.                                                       
044500     open output arq-sku.                                                 
044600     perform 2101-GRAVAR-SKU thru 2101-exit                               
044700         varying ix-sku from 1 by 1                                       
044800         until ix-sku > tb-sku-qtde.                                      
044900     close arq-sku.                                                       
045000 2100-exit.                                                               
045100     exit.                                                                
045200                                                                          
045300 2101-GRAVAR-SKU.                                                         
045400     write reg-sku from tb-sku-item(ix-sku).                              
045500 2101-exit.                                                               
045600     exit.                                                                
045700                                                                          
045800 2200-REGRAVAR-LOTE.                                                      
045900     open output arq-lote.                                                
046000     perform 2201-GRAVAR-LOTE thru 2201-exit                              
046100         varying ix-lote from 1 by 1                                      
046200         until ix-lote > tb-lot-qtde.                                     
046300     close arq-lote.                                                      
046400 2200-exit.                                                               
046500     exit.                                                                
046600                                                                          
046700 2201-GRAVAR-LOTE.                                                        
046800     write reg-lote from tb-lot-item(ix-lote).                            
046900 2201-exit.                                                               
047000     exit.                                                                
047100                                                                          
047200*-----------------------------------------------------------------        
047300* RESULTADO DE LA CORRIDA (MISMO FORMATO QUE RUZ4B03 - CONTAGENS)         
047400*-----------------------------------------------------------------        
047500 3000-IMPRIMIR-RESULTADO.                                                 
047600     open output arq-resultado.                                           
047700     move spaces to reg-resultado-r.                                      
047800     string "RUZ4B02 - RESULTADO GRADO UNIDAD " delimited by size         
047900            unidade-alvo delimited by size                                
048000            " CORRIDA " delimited by size                                 
048100            parm-corrida-r delimited by size                              
048200            into rs-linha.                                                
048300     write reg-resultado from rs-linha.                                   
048400     if cc-linhas-proc > 0 or not run-teve-erro                           
048500        move "SUCCESS: S" to rs-linha                                     
048600     else                                                                 
048700        move "SUCCESS: N" to rs-linha                                     
048800     end-if.                                                              
048900     write reg-resultado from rs-linha.                                   
049000     move "Lineas procesadas:" to le-rotulo.                              
049100     move cc-linhas-proc to le-valor.                                     
049200     perform 3900-LINHA-ROTULO-VALOR thru 3900-exit.                      
049300     move "SKUs creados:" to le-rotulo.                                   
049400     move cc-sku-criados to le-valor.                                     
049500     perform 3900-LINHA-ROTULO-VALOR thru 3900-exit.                      
049600     move "SKUs actualizados:" to le-rotulo.                              
049700     move cc-sku-atualizados to le-valor.                                 
049800     perform 3900-LINHA-ROTULO-VALOR thru 3900-exit.                      
049900     move "Lotes creados:" to le-rotulo.                                  
050000     move cc-lote-criados to le-valor.                                    
050100     perform 3900-LINHA-ROTULO-VALOR thru 3900-exit.                      
050200     move "Lotes actualizados:" to le-rotulo.                             
050300     move cc-lote-atualizados to le-valor.                                
050400     perform 3900-LINHA-ROTULO-VALOR thru 3900-exit.                      
050500     perform 3010-IMPRIMIR-ERROS thru 3010-exit                           
050600         varying ix-le from 1 by 1                                        
050700         until ix-le > le-qtde.                                           
050800     close arq-resultado.                                                 
050900 3000-exit.                                                               
051000     exit.                                                                
051100                                                                          
051200 3010-IMPRIMIR-ERROS.                                                     
051300     write reg-resultado from le-texto(ix-le).                            
051400 3010-exit.                                                               
051500     exit.                                                                
051600                                                                          
051700 3900-LINHA-ROTULO-VALOR.                                                 
051800     move spaces to reg-resultado-r.                                      
051900     string le-rotulo delimited by size                                   
052000            le-valor delimited by size                                    
052100            into rs-linha.                                                
052200     write reg-resultado from rs-linha.                                   
052300 3900-exit.                                                               
052400     exit.                                                                
