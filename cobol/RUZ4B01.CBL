000100*-----------------------------------------------------------------        
000200* PROGRAMA  : RUZ4B01                                                     
000300* TITULO    : IMPORTACION DE CARGA DE STOCK (ARCHIVO IMP020502)           
000400* SISTEMA   : CONTROL DE STOCK Y VENCIMIENTO POR LOTE - SKU+              
000500*-----------------------------------------------------------------        
000600* REEMPLAZA A OPCION-1 (INGRESO DE FACTURA DE COMPRA EN PANTALLA).        
000700* LO QUE ANTES SE TECLEABA LINEA A LINEA EN LA PANTALLA DE COMPRAS        
000800* AHORA LLEGA EN UN ARCHIVO DE CARGA (COD_UNB,SKU,DESCRICAO,LOTE,         
000900* VALIDADE,QTD); EL PROGRAMA VALIDA CADA LINEA, CREA O ACTUALIZA          
001000* EL SKU Y EL LOTE, Y DEJA UN RESUMEN DE LA CORRIDA.                      
001100*-----------------------------------------------------------------        
001200* HISTORIAL DE CAMBIOS                                                    
001300*-----------------------------------------------------------------        
001400* 15/03/89 CRZ -------- VERSION ORIGINAL (OPCION-1, INTERACTIVA)          
001500* 19/11/93 CRZ -------- SOLICITUD OT-0231: VALIDACION DE RUT DE           
001600*                       PROVEEDOR CONTRA MAESTRO                          
001700* 08/01/99 MFS OT-0812- AMPLIACION DE FECHA A 4 DIGITOS (Y2000)           
001800* 14/04/02 JPA OT-1190- REESCRITURA COMO ETAPA BATCH DEL PROYECTO         
001900*                       SKU+: SE REEMPLAZA LA PANTALLA POR LECTURA        
002000*                       DE IMP020502 Y SE AGREGA EL MOTOR DE              
002100*                       VALIDACION DE LINEAS CON RESUMEN DE ERROS         
002200* 25/06/02 JPA OT-1190- SE AGREGA UPSI-0 COMO MODO SIMULACION             
002300*                       (VALIDA Y CUENTA SIN REGRABAR MAESTROS)           
002400* 09/02/05 LTV OT-1734- TOPE DE 20 ERRORES DETALLADOS EN RESUMEN          
002500* 17/10/09 RGB OT-2215- SOPORTE A LOS 5 FORMATOS DE FECHA DE LA           
002600*                       PLANILLA DE CARGA DE LAS SUCURSALES NUEVAS        
002700* 04/11/13 PAC OT-2318- EL PRIMER REGISTRO DE IMP020502 ES EL             
002800*                       ENCABEZADO DE COLUMNAS Y SE VALIDABA COMO         
002900*                       SI FUERA LINEA DE CARGA; SE AGREGA LECTURA        
003000*                       DE DESCARTE ANTES DEL LOOP PRINCIPAL              
003100*-----------------------------------------------------------------        
003200 identification division.                                                 
003300 program-id. ruz4b01.                                                     
003400 author. claudio ruz m.                                                   
003500 installation. distribuidora ruz ltda - depto sistemas.                   
003600 date-written. 15/03/1989.                                                
003700 date-compiled.                                                           
003800 security. uso interno - departamento de sistemas.                        
003900 environment division.                                                    
004000 configuration section.                                                   
004100 special-names.                                                           
004200     upsi-0 on status is modo-simulacion                                  
004300            off status is modo-normal.                                    
004400 input-output section.                                                    
004500 file-control.                                                            
004600     select arq-unidade assign to "UNB020502"                             
004700         organization is line sequential.                                 
004800     select arq-sku assign to "SKU020502"                                 
004900         organization is line sequential.                                 
005000     select arq-lote assign to "LOT020502"                                
005100         organization is line sequential.                                 
005200     select arq-import assign to "IMP020502"                              
005300         organization is line sequential.                                 
005400     select arq-resumo assign to "RES020502"                              
005500         organization is line sequential.                                 
005600 data division.                                                           
005700 file section.                                                            
005800 fd  arq-unidade                                                          
005900     label record is standard.                                            
006000     copy "RUZWUNB.CPY".                                                  
006100                                                                          
006200 fd  arq-sku                                                              
006300     label record is standard.                                            
006400     copy "RUZWSKU.CPY".                                                  
006500                                                                          
006600 fd  arq-lote                                                             
006700     label record is standard.                                            
006800     copy "RUZWLOT.CPY".                                                  
006900                                                                          
007000 fd  arq-import                                                           
007100     label record is standard.                                            
007200 01  REG-IMPORT.                                                          
007300     05  ri-linha               pic x(175).                               
007400     05  filler                 pic x(05).                                
007500                                                                          
007600 fd  arq-resumo                                                           
007700     label record is standard.                                            
007800 01  REG-RESUMO.                                                          
007900     05  rr-linha               pic x(127).                               
008000     05  filler                 pic x(05).                                
008100                                                                          
008200 working-storage section.                                                 
008300*-----------------------------------------------------------------        
008400* TABLA DE UNIDADES DE NEGOCIO ACTIVAS (CARGADA UNA VEZ)                  
008500*-----------------------------------------------------------------        
008600 01  TABELA-UNIDADE.                                                      
008700     05  tb-unb-qtde            pic 9(04) comp value zero.                
008800     05  TB-UNB-ITEM occurs 0 to 200 times                                
008900                      depending on tb-unb-qtde                            
009000                      indexed by ix-unb.                                  
009100         10  tb-unb-codigo      pic x(20).                                
009200         10  tb-unb-nome        pic x(50).                                
009300                                                                          
009400*-----------------------------------------------------------------        
009500* TABLA DE SKU (MAESTRO COMPLETO EN MEMORIA DURANTE LA CORRIDA)           
009600*-----------------------------------------------------------------        
009700 01  TABELA-SKU.                                                          
009800     05  tb-sku-qtde            pic 9(05) comp value zero.                
009900     05  TB-SKU-ITEM occurs 0 to 5000 times                               
010000                      depending on tb-sku-qtde                            
010100                      indexed by ix-sku.                                  
010200         10  tb-sku-chave.                                                
010300             15  tb-sku-unidade pic x(20).                                
010400             15  tb-sku-codigo  pic x(20).                                
010500         10  tb-sku-nome        pic x(50).                                
010600         10  tb-sku-um          pic x(05).                                
010700         10  tb-sku-fator       pic 9(05).                                
010800         10  tb-sku-ativo       pic x(01).                                
010900         10  tb-sku-tocado      pic x(01).                                
011000 01  SKU-AUXILIAR              pic x(102).                                
011100 01  CHAVE-PROCURA-SKU.                                                   
011200     05  cps-unidade            pic x(20).                                
011300     05  cps-codigo             pic x(20).                                
011400                                                                          
011500*-----------------------------------------------------------------        
011600* TABLA DE LOTES (MAESTRO COMPLETO EN MEMORIA DURANTE LA CORRIDA)         
011700*-----------------------------------------------------------------        
011800 01  TABELA-LOTE.                                                         
011900     05  tb-lot-qtde            pic 9(05) comp value zero.                
012000     05  TB-LOT-ITEM occurs 0 to 15000 times                              
012100                      depending on tb-lot-qtde                            
012200                      indexed by ix-lote.                                 
012300         10  tb-lot-chave.                                                
012400             15  tb-lot-unidade pic x(20).                                
012500             15  tb-lot-sku     pic x(20).                                
012600             15  tb-lot-numero  pic x(20).                                
012700         10  tb-lot-venc        pic 9(08).                                
012800         10  tb-lot-qtd         pic 9(09).                                
012900         10  tb-lot-custo       pic s9(10)v99.                            
013000         10  tb-lot-ativo       pic x(01).                                
013100 01  LOTE-AUXILIAR             pic x(90).                                 
013200 01  CHAVE-PROCURA-LOTE.                                                  
013300     05  cpl-unidade            pic x(20).                                
013400     05  cpl-sku                pic x(20).                                
013500     05  cpl-numero             pic x(20).                                
013600                                                                          
013700*-----------------------------------------------------------------        
013800* LISTA DE ERRORES DE LA CORRIDA (PRIMEROS 20 SE DETALLAN)                
013900*-----------------------------------------------------------------        
014000 01  LISTA-ERROS.                                                         
014100     05  le-qtde                pic 9(04) comp value zero.                
014200     05  LE-ITEM occurs 20 times.                                         
014300         10  le-texto           pic x(78).                                
014400                                                                          
014500 01  LISTA-UNB-DESCONOCIDAS.                                              
014600     05  lu-qtde                pic 9(04) comp value zero.                
014700     05  LU-ITEM occurs 50 times                                          
014800                  indexed by ix-lu.                                       
014900         10  lu-codigo          pic x(20).                                
015000                                                                          
015100*-----------------------------------------------------------------        
015200* AREA DE TRABAJO DE LA LINEA DE IMPORTACION (CAMPOS SEPARADOS)           
015300*-----------------------------------------------------------------        
015400 01  CAMPOS-IMPORT.                                                       
015500     05  imp-unb                pic x(20).                                
015600     05  imp-sku                pic x(20).                                
015700     05  imp-desc               pic x(50).                                
015800     05  imp-lote               pic x(20).                                
015900     05  imp-valid              pic x(10).                                
016000     05  imp-qtd-raw            pic x(14).                                
016100     05  filler                 pic x(08).                                
016200 77  ptr-import                 pic 9(04) comp value 1.                   
016300 77  tam-import                 pic 9(04) comp value zero.                
016400 77  linha-contador             pic 9(07) comp value 1.                   
016500 77  le-num-linha               pic zzzzzz9.                              
016600 77  linha-falhou               pic x(01) value "N".                      
016700     88  a-linha-fallo          value "S".                                
016800 77  sku-a-unb                  pic x(01) value "N".                      
016900     88  unb-desconocida        value "S".                                
017000                                                                          
017100*-----------------------------------------------------------------        
017200* CONVERSION DE FECHA (5 FORMATOS ACEPTADOS, OT-2215)                     
017300*-----------------------------------------------------------------        
017400 01  PARTES-FECHA.                                                        
017500     05  pf-parte1              pic x(10).                                
017600     05  pf-parte2              pic x(10).                                
017700     05  pf-parte3              pic x(10).                                
017800     05  pf-tam1                pic 9(02) comp.                           
017900     05  pf-tam2                pic 9(02) comp.                           
018000     05  pf-tam3                pic 9(02) comp.                           
018100 01  FECHA-CONVERTIDA.                                                    
018200     05  fc-data                pic 9(08).                                
018300     05  fc-data-r redefines fc-data.                                     
018400         10  fc-ano             pic 9(04).                                
018500         10  fc-mes             pic 9(02).                                
018600         10  fc-dia             pic 9(02).                                
018700     05  filler                 pic x(06).                                
018800 77  fc-ano2                    pic 9(02).                                
018900 77  fecha-invalida             pic x(01) value "N".                      
019000     88  data-nao-convertida    value "S".                                
019100                                                                          
019200*-----------------------------------------------------------------        
019300* CONVERSION DE CANTIDAD (SEPARADOR DE MILES "." Y COMA DECIMAL)          
019400*-----------------------------------------------------------------        
019500 01  AREA-QTDE.                                                           
019600     05  qt-bruta               pic x(14).                                
019700     05  qt-bruta-r redefines qt-bruta.                                   
019800         10  qt-caracter occurs 14 times pic x.                           
019900     05  qt-acumulada           pic 9(09) comp.                           
020000 77  qt-char-atual              pic x(01).                                
020100 77  qt-digito-atual redefines qt-char-atual                              
020200                                pic 9(01).                                
020300 77  qt-chegou-coma             pic x(01) value "N".                      
020400     88  qt-ja-decimal          value "S".                                
020500 77  qt-invalida                pic x(01) value "N".                      
020600     88  qt-nao-convertida      value "S".                                
020700 77  qt-idx                     pic 9(02) comp.                           
020800                                                                          
020900*-----------------------------------------------------------------        
021000* GENERACION DEL LOTE AUTOMATICO "IMP_AAAAMMDD_HHMMSS"                    
021100*-----------------------------------------------------------------        
021200 01  LOTE-GERADO-AREA.                                                    
021300     05  lg-lote                pic x(20).                                
021400     05  lg-lote-r redefines lg-lote.                                     
021500         10  filler             pic x(04).                                
021600         10  lg-data            pic x(08).                                
021700         10  filler             pic x(01).                                
021800         10  lg-hora            pic x(06).                                
021900         10  filler             pic x(01).                                
022000                                                                          
022100*-----------------------------------------------------------------        
022200* CONTADORES DA CORRIDA (TODOS COMP, PIC 9(07))                           
022300*-----------------------------------------------------------------        
022400 01  CONTADORES-CORRIDA.                                                  
022500     05  cc-linhas-ok           pic 9(07) comp value zero.                
022600     05  cc-linhas-falha        pic 9(07) comp value zero.                
022700     05  cc-sku-criados         pic 9(07) comp value zero.                
022800     05  cc-sku-atualizados     pic 9(07) comp value zero.                
022900     05  cc-lote-criados        pic 9(07) comp value zero.                
023000     05  cc-lote-atualizados    pic 9(07) comp value zero.                
023100                                                                          
023200 77  flag-achou                 pic x(01) value "N".                      
023300     88  item-achado            value "S".                                
023400 77  idx-achado                 pic 9(05) comp value zero.                
023500 77  houve-troca                pic x(01) value "N".                      
023600     88  tabela-trocou          value "S".                                
023700 77  fim-arquivo                pic x(01) value "N".                      
023800     88  chegou-fim-import      value "S".                                
023900                                                                          
024000 01  LINHA-EDITADA.                                                       
024100     05  le-rotulo              pic x(30).                                
024200     05  le-valor               pic z,zzz,zzz,zz9.                        
024300                                                                          
024400 linkage section.                                                         
024500 01  PARM-CORRIDA.                                                        
024600     05  pc-data-corrida        pic 9(08).                                
024700     05  pc-hora-corrida        pic 9(06).                                
024800                                                                          
024900 procedure division using parm-corrida.                                   
025000 0000-INICIO.                                                             
025100     perform 0100-CARREGAR-UNIDADES thru 0100-exit.                       
025200     perform 0200-CARREGAR-SKU thru 0200-exit.                            
025300     perform 0300-CARREGAR-LOTE thru 0300-exit.                           
025400     move pc-data-corrida to lg-data.                                     
025500     move pc-hora-corrida to lg-hora.                                     
025600     open input arq-import.                                               
025700     perform 0500-LER-ENCABEZADO thru 0500-exit.                          
025800     perform 1000-LER-IMPORTACAO thru 1000-exit                           
025900         until chegou-fim-import.                                         
026000     close arq-import.                                                    
026100     perform 2000-ORDENAR-SKU thru 2000-exit.                             
026200     perform 2010-ORDENAR-LOTE thru 2010-exit.                            
026300     if modo-normal                                                       
026400        perform 2100-REGRAVAR-SKU thru 2100-exit                          
026500        perform 2200-REGRAVAR-LOTE thru 2200-exit                         
026600     end-if.                                                              
026700     perform 3000-IMPRIMIR-RESUMO thru 3000-exit.                         
026800     goback.                                                              
026900                                                                          
027000 0100-CARREGAR-UNIDADES.                                                  
027100     open input arq-unidade.                                              
027200 0100-LOOP.                                                               
027300     read arq-unidade into tb-unb-item(tb-unb-qtde + 1)                   
027400         at end go to 0100-FIM.                                           
027500     if un-activa                                                         
027600        add 1 to tb-unb-qtde                                              
027700     end-if.                                                              
027800     go to 0100-LOOP.                                                     
027900 0100-FIM.                                                                
028000     close arq-unidade.                                                   
028100 0100-exit.                                                               
028200     exit.                                                                
028300                                                                          
028400 0200-CARREGAR-SKU.                                                       
028500     open input arq-sku.                                                  
028600 0200-LOOP.                                                               
028700     read arq-sku into tb-sku-item(tb-sku-qtde + 1)                       
028800         at end go to 0200-FIM.                                           
028900     add 1 to tb-sku-qtde.                                                
029000     move "N" to tb-sku-tocado(tb-sku-qtde).                              
029100     go to 0200-LOOP.                                                     
029200 0200-FIM.                                                                
029300     close arq-sku.                                                       
029400 0200-exit.                                                               
029500     exit.                                                                
029600                                                                          
029700 0300-CARREGAR-LOTE.                                                      
029800     open input arq-lote.                                                 
029900 0300-LOOP.                                                               
030000     read arq-lote into tb-lot-item(tb-lot-qtde + 1)                      
030100         at end go to 0300-FIM.                                           
030200     add 1 to tb-lot-qtde.                                                
030300     go to 0300-LOOP.                                                     
030400 0300-FIM.                                                                
030500     close arq-lote.                                                      
030600 0300-exit.                                                               
030700     exit.                                                                
030800                                                                          
030900*-----------------------------------------------------------------        
031000* DESCARTA LA LINEA DE ENCABEZADO DE IMP020502 (COD_UNB,SKU,...)          
031100* SIN CONTARLA COMO LINEA DE DATOS NI SUMAR AL CONTADOR DE LINEAS;        
031200* SI EL ARCHIVO VIENE VACIO, DEJA LA BANDERA DE FIN PRENDIDA.             
031300*-----------------------------------------------------------------        
031400 0500-LER-ENCABEZADO.                                             OT-2318 
031500     read arq-import                                                      
031600         at end set chegou-fim-import to true                             
031700     end-read.                                                            
031800 0500-exit.                                                               
031900     exit.                                                                
032000                                                                          
032100*-----------------------------------------------------------------        
032200* LECTURA PRINCIPAL DEL ARCHIVO DE IMPORTACION                            
032300*-----------------------------------------------------------------        
032400 1000-LER-IMPORTACAO.                                                     
032500     read arq-import                                                      
032600         at end set chegou-fim-import to true                             
032700         not at end                                                       
032800             add 1 to linha-contador                                      
032900             perform 1010-PROCESSAR-LINHA thru 1010-exit                  
033000     end-read.                                                            
033100 1000-exit.                                                               
033200     exit.                                                                
033300                                                                          
033400 1010-PROCESSAR-LINHA.                                                    
033500     move "N" to linha-falhou.                                            
033600     perform 1050-SEPARAR-CAMPOS thru 1050-exit.                          
033700     perform 1100-VALIDAR-LINHA thru 1100-exit.                           
033800     if a-linha-fallo                                                     
033900        add 1 to cc-linhas-falha                                          
034000     else                                                                 
034100        perform 1400-GERAR-LOTE thru 1400-exit.                           
034200        perform 1500-ATUALIZAR-SKU thru 1500-exit.                        
034300        perform 1600-ATUALIZAR-LOTE thru 1600-exit.                       
034400        add 1 to cc-linhas-ok                                             
034500     end-if.                                                              
034600 1010-exit.                                                               
034700     exit.                                                                
034800                                                                          
034900 1050-SEPARAR-CAMPOS.                                                     
035000     move 1 to ptr-import.                                                
035100     unstring ri-linha delimited by ","                                   
035200         into imp-unb imp-sku imp-desc imp-lote imp-valid                 
035300         with pointer ptr-import.                                         
035400     compute tam-import = 176 - ptr-import.                               
035500     if tam-import > 14                                                   
035600        move 14 to tam-import                                             
035700     end-if.                                                              
035800     if tam-import < 1                                                    
035900        move spaces to imp-qtd-raw                                        
036000     else                                                                 
036100        move ri-linha(ptr-import:tam-import) to imp-qtd-raw               
036200     end-if.                                                              
036300 1050-exit.                                                               
036400     exit.                                                                
036500                                                                          
036600 1100-VALIDAR-LINHA.                                                      
036700     move "N" to fecha-invalida.                                          
036800     move "N" to sku-a-unb.                                               
036900     if imp-unb = spaces or imp-sku = spaces                              
037000        or imp-desc = spaces or imp-valid = spaces                        
037100        move "S" to linha-falhou                                          
037200        perform 1700-REGISTRAR-ERRO thru 1700-exit                        
037300        go to 1100-exit                                                   
037400     end-if.                                                              
037500     move "N" to flag-achou.                                              
037600     move 0 to idx-achado.                                                
037700     perform 1110-BUSCAR-UNIDADE thru 1110-exit                           
037800         varying ix-unb from 1 by 1                                       
037900         until ix-unb > tb-unb-qtde or item-achado.                       
038000     if not item-achado                                                   
038100        move "S" to linha-falhou                                          
038200        move "S" to sku-a-unb                                             
038300        perform 1120-GUARDAR-UNB-DESCONOCIDA thru 1120-exit               
038400        perform 1700-REGISTRAR-ERRO thru 1700-exit                        
038500        go to 1100-exit                                                   
038600     end-if.                                                              
038700     perform 1200-CONVERTER-DATA thru 1200-exit.                          
038800     if data-nao-convertida                                               
038900        move "S" to linha-falhou                                          
039000        perform 1700-REGISTRAR-ERRO thru 1700-exit                        
039100        go to 1100-exit                                                   
039200     end-if.                                                              
039300     perform 1300-CONVERTER-QTDE thru 1300-exit.                          
039400     if qt-nao-convertida                                                 
039500        move "S" to linha-falhou                                          
039600        perform 1700-REGISTRAR-ERRO thru 1700-exit                        
039700     end-if.                                                              
039800 1100-exit.                                                               
039900     exit.                                                                
040000                                                                          
040100 1110-BUSCAR-UNIDADE.                                                     
040200     if tb-unb-codigo(ix-unb) = imp-unb                                   
040300        set item-achado to true                                           
040400     end-if.                                                              
040500 1110-exit.                                                               
040600     exit.                                                                
040700                                                                          
040800 1120-GUARDAR-UNB-DESCONOCIDA.                                            
040900     move "N" to flag-achou.                                              
041000     perform 1121-BUSCAR-UNB-REPETIDA thru 1121-exit                      
041100         varying ix-lu from 1 by 1                                        
041200         until ix-lu > lu-qtde or item-achado.                            
041300     if not item-achado and lu-qtde < 50                                  
041400        add 1 to lu-qtde                                                  
041500        move imp-unb to lu-codigo(lu-qtde)                                
041600     end-if.                                                              
041700 1120-exit.                                                               
041800     exit.                                                                
041900                                                                          
042000 1121-BUSCAR-UNB-REPETIDA.                                                
042100     if lu-codigo(ix-lu) = imp-unb                                        
042200        set item-achado to true                                           
042300     end-if.                                                              
042400 1121-exit.                                                               
042500     exit.                                                                
042600                                                                          
042700 1200-CONVERTER-DATA.                                             OT-2215 
042800     move spaces to pf-parte1 pf-parte2 pf-parte3.                        
042900     unstring imp-valid delimited by "/" or "-"                           
043000         into pf-parte1 count in pf-tam1                                  
043100              pf-parte2 count in pf-tam2                                  
043200              pf-parte3 count in pf-tam3.                                 
043300     if pf-tam1 = 0 or pf-tam2 = 0 or pf-tam3 = 0                         
043400        move "S" to fecha-invalida                                        
043500        go to 1200-exit                                                   
043600     end-if.                                                              
043700     if pf-parte1(1:pf-tam1) is not numeric                               
043800        or pf-parte2(1:pf-tam2) is not numeric                            
043900        or pf-parte3(1:pf-tam3) is not numeric                            
044000        move "S" to fecha-invalida                                        
044100        go to 1200-exit                                                   
044200     end-if.                                                              
044300     evaluate true                                                        
044400        when pf-tam1 = 4                                                  
044500           move pf-parte1(1:4) to fc-ano                                  
044600           move pf-parte2(1:2) to fc-mes                                  
044700           move pf-parte3(1:2) to fc-dia                                  
044800        when pf-tam1 = 2 and pf-tam3 = 4                                  
044900           move pf-parte1(1:2) to fc-dia                                  
045000           move pf-parte2(1:2) to fc-mes                                  
045100           move pf-parte3(1:4) to fc-ano                                  
045200        when pf-tam1 = 2 and pf-tam3 = 2                                  
045300           move pf-parte1(1:2) to fc-dia                                  
045400           move pf-parte2(1:2) to fc-mes                                  
045500           move pf-parte3(1:2) to fc-ano2                                 
045600           if fc-ano2 < 50                                                
045700              compute fc-ano = 2000 + fc-ano2                             
045800           else                                                           
045900              compute fc-ano = 1900 + fc-ano2                             
046000           end-if                                                         
046100        when other                                                        
046200           move "S" to fecha-invalida                                     
046300           go to 1200-exit                                                
046400     end-evaluate.                                                        
046500     if fc-mes < 1 or fc-mes > 12 or fc-dia < 1 or fc-dia > 31            
046600        move "S" to fecha-invalida                                        
046700     end-if.                                                              
046800 1200-exit.                                                               
046900     exit.                                                                
047000                                                                          
047100 1300-CONVERTER-QTDE.                                                     
047200     move "N" to qt-invalida.                                             
047300     move "N" to qt-chegou-coma.                                          
047400     move 0 to qt-acumulada.                                              
047500     move imp-qtd-raw to qt-bruta.                                        
047600     if qt-bruta = spaces                                                 
047700        go to 1300-exit                                                   
047800     end-if.                                                              
047900     perform 1310-EXAMINAR-CARACTER thru 1310-exit                        
048000         varying qt-idx from 1 by 1                                       
048100         until qt-idx > 14 or qt-ja-decimal or qt-nao-convertida.         
048200 1300-exit.                                                               
048300     exit.                                                                
048400                                                                          
048500 1310-EXAMINAR-CARACTER.                                                  
048600     move qt-caracter(qt-idx) to qt-char-atual.                           
048700     evaluate qt-char-atual                                               
048800        when " "                                                          
048900           continue                                                       
049000        when "."                                                          
049100           continue                                                       
049200        when ","                                                          
049300           set qt-ja-decimal to true                                      
049400        when other                                                        
049500           if qt-char-atual is numeric                                    
049600              compute qt-acumulada =                                      
049700                      qt-acumulada * 10 + qt-digito-atual                 
049800           else                                                           
049900              set qt-nao-convertida to true                               
050000           end-if                                                         
050100     end-evaluate.                                                        
050200 1310-exit.                                                               
050300     exit.                                                                
050400                                                                          
050500*-----------------------------------------------------------------        
050600* GENERACION DEL NUMERO DE LOTE AUTOMATICO CUANDO VIENE EN BLANCO         
050700*-----------------------------------------------------------------        
050800 1400-GERAR-LOTE.                                                         
050900     if imp-lote = spaces                                                 
051000        move "IMP_" to lg-lote(1:4)                                       
051100        move lg-data to lg-lote(5:8)                                      
051200        move "_" to lg-lote(13:1)                                         
051300        move lg-hora to lg-lote(14:6)                                     
051400        move lg-lote to imp-lote                                          
051500     end-if.                                                              
051600 1400-exit.                                                               
051700     exit.                                                                
051800                                                                          
051900*-----------------------------------------------------------------        
052000* ALTA/ACTUALIZACION DE SKU - SOLO LA PRIMERA LINEA DE LA CORRIDA         
052100* PARA CADA (UNIDAD,SKU) CUENTA COMO CREACION O ACTUALIZACION.            
052200*-----------------------------------------------------------------        
052300 1500-ATUALIZAR-SKU.                                                      
052400     move "N" to flag-achou.                                              
052500     move imp-unb to cps-unidade.                                         
052600     move imp-sku to cps-codigo.                                          
052700     perform 1510-BUSCAR-SKU thru 1510-exit                               
052800         varying ix-sku from 1 by 1                                       
052900         until ix-sku > tb-sku-qtde or item-achado.                       
053000     if item-achado                                                       
053100        compute idx-achado = ix-sku - 1                                   
053200        if tb-sku-tocado(idx-achado) = "N"                                
053300           add 1 to cc-sku-atualizados                                    
053400           move "S" to tb-sku-tocado(idx-achado)                          
053500        end-if                                                            
053600        move imp-desc to tb-sku-nome(idx-achado)                          
053700        move "Y" to tb-sku-ativo(idx-achado)                              
053800     else                                                                 
053900        add 1 to tb-sku-qtde                                              
054000        move imp-unb to tb-sku-unidade(tb-sku-qtde)                       
054100        move imp-sku to tb-sku-codigo(tb-sku-qtde)                        
054200        move imp-desc to tb-sku-nome(tb-sku-qtde)                         
054300        move "UN" to tb-sku-um(tb-sku-qtde)                               
054400        move 1 to tb-sku-fator(tb-sku-qtde)                               
054500        move "Y" to tb-sku-ativo(tb-sku-qtde)                             
054600        move "S" to tb-sku-tocado(tb-sku-qtde)                            
054700        add 1 to cc-sku-criados                                           
054800     end-if.                                                              
054900 1500-exit.                                                               
055000     exit.                                                                
055100                                                                          
055200 1510-BUSCAR-SKU.                                                         
055300     if tb-sku-chave(ix-sku) = chave-procura-sku                          
055400        set item-achado to true                                           
055500     end-if.                                                              
055600 1510-exit.                                                               
055700     exit.                                                                
055800                                                                          
055900*-----------------------------------------------------------------        
056000* ALTA/ACTUALIZACION DE LOTE PARA (SKU,NUMERO DE LOTE)                    
056100*-----------------------------------------------------------------        
056200 1600-ATUALIZAR-LOTE.                                                     
056300     move "N" to flag-achou.                                              
056400     move imp-unb  to cpl-unidade.                                        
056500     move imp-sku  to cpl-sku.                                            
056600     move imp-lote to cpl-numero.                                         
056700     perform 1610-BUSCAR-LOTE thru 1610-exit                              
056800         varying ix-lote from 1 by 1                                      
056900         until ix-lote > tb-lot-qtde or item-achado.                      
057000     if item-achado                                                       
057100        compute idx-achado = ix-lote - 1                                  
057200        move fc-data        to tb-lot-venc(idx-achado)                    
057300        move qt-acumulada   to tb-lot-qtd(idx-achado)                     
057400        move "Y"            to tb-lot-ativo(idx-achado)                   
057500        add 1 to cc-lote-atualizados                                      
057600     else                                                                 
057700        add 1 to tb-lot-qtde                                              
057800        move imp-unb        to tb-lot-unidade(tb-lot-qtde)                
057900        move imp-sku        to tb-lot-sku(tb-lot-qtde)                    
058000        move imp-lote        to tb-lot-numero(tb-lot-qtde)                
058100        move fc-data         to tb-lot-venc(tb-lot-qtde)                  
058200        move qt-acumulada    to tb-lot-qtd(tb-lot-qtde)                   
058300        move zero            to tb-lot-custo(tb-lot-qtde)                 
058400        move "Y"             to tb-lot-ativo(tb-lot-qtde)                 
058500        add 1 to cc-lote-criados                                          
058600     end-if.                                                              
058700 1600-exit.                                                               
058800     exit.                                                                
058900                                                                          
059000 1610-BUSCAR-LOTE.                                                        
059100     if tb-lot-chave(ix-lote) = chave-procura-lote                        
059200        set item-achado to true                                           
059300     end-if.                                                              
059400 1610-exit.                                                               
059500     exit.                                                                
059600                                                                          
059700*-----------------------------------------------------------------        
059800* REGISTRO DE UN ERROR DE LINEA ("LINHA N: MOTIVO")                       
059900*-----------------------------------------------------------------        
060000 1700-REGISTRAR-ERRO.                                             OT-1734 
060100     if le-qtde < 20                                                      
060200        add 1 to le-qtde                                                  
060300        move spaces to le-texto(le-qtde)                                  
060400        move linha-contador to le-num-linha                               
060500        string "Linha " delimited by size                                 
060600               le-num-linha delimited by size                             
060700               ": " delimited by size                                     
060800               into le-texto(le-qtde)                                     
060900        if data-nao-convertida                                            
061000           string le-texto(le-qtde) delimited by size                     
061100                  "fecha invalida" delimited by size                      
061200                  into le-texto(le-qtde)                                  
061300        end-if                                                            
061400        if qt-nao-convertida                                              
061500           string le-texto(le-qtde) delimited by size                     
061600                  "cantidad invalida" delimited by size                   
061700                  into le-texto(le-qtde)                                  
061800        end-if                                                            
061900        if unb-desconocida                                                
062000           string le-texto(le-qtde) delimited by size                     
062100                  "unidad " delimited by size                             
062200                  imp-unb delimited by size                               
062300                  " no encontrada" delimited by size                      
062400                  into le-texto(le-qtde)                                  
062500        end-if                                                            
062600        if imp-unb = spaces or imp-sku = spaces                           
062700           or imp-desc = spaces or imp-valid = spaces                     
062800           string le-texto(le-qtde) delimited by size                     
062900                  "campo obligatorio en blanco" delimited by size         
063000                  into le-texto(le-qtde)                                  
063100        end-if                                                            
063200     end-if.                                                              
063300 1700-exit.                                                               
063400     exit.                                                                
063500                                                                          
063600*-----------------------------------------------------------------        
063700* ORDENAMIENTO FINAL DE LAS TABLAS (BURBUJA, COMO EN LOS                  
063800* EJERCICIOS DE TABLAS DEL AREA) - ASEGURA QUE EL MAESTRO QUEDE           
063900* ESCRITO EN ORDEN DE UNIDAD+SKU (Y UNIDAD+SKU+VENCIMIENTO).              
064000*-----------------------------------------------------------------        
064100 2000-ORDENAR-SKU.                                                        
064200     move "S" to houve-troca.                                             
064300     perform 2001-PASADA-SKU thru 2001-exit                               
064400         until not tabela-trocou.                                         
064500 2000-exit.                                                               
064600     exit.                                                                
064700                                                                          
064800 2001-PASADA-SKU.                                                         
064900     move "N" to houve-troca.                                             
065000     perform 2002-COMPARAR-SKU thru 2002-exit                             
065100         varying ix-sku from 1 by 1                                       
065200         until ix-sku > tb-sku-qtde - 1.                                  
065300 2001-exit.                                                               
065400     exit.                                                                
065500                                                                          
065600 2002-COMPARAR-SKU.                                                       
065700     if tb-sku-chave(ix-sku) > tb-sku-chave(ix-sku + 1)                   
065800        move tb-sku-item(ix-sku)     to sku-auxiliar                      
065900        move tb-sku-item(ix-sku + 1) to tb-sku-item(ix-sku)               
066000        move sku-auxiliar            to tb-sku-item(ix-sku + 1)           
066100        set tabela-trocou to true                                         
066200     end-if.                                                              
066300 2002-exit.                                                               
066400     exit.                                                                
066500                                                                          
066600 2010-ORDENAR-LOTE.                                                       
066700     move "S" to houve-troca.                                             
066800     perform 2011-PASADA-LOTE thru 2011-exit                              
066900         until not tabela-trocou.                                         
067000 2010-exit.                                                               
067100     exit.                                                                
067200                                                                          
067300 2011-PASADA-LOTE.                                                        
067400     move "N" to houve-troca.                                             
067500     perform 2012-COMPARAR-LOTE thru 2012-exit                            
067600         varying ix-lote from 1 by 1                                      
067700         until ix-lote > tb-lot-qtde - 1.                                 
067800 2011-exit.                                                               
067900     exit.                                                                
068000                                                                          
068100 2012-COMPARAR-LOTE.                                                      
068200     if tb-lot-chave(ix-lote) > tb-lot-chave(ix-lote + 1)                 
068300        move tb-lot-item(ix-lote)     to lote-auxiliar                    
068400        move tb-lot-item(ix-lote + 1) to tb-lot-item(ix-lote)             
068500        move lote-auxiliar            to tb-lot-item(ix-lote + 1)         
068600        set tabela-trocou to true                                         
068700     end-if.                                                              
068800 2012-exit.                                                               
068900     exit.                                                                
069000                                                                          
069100 2100-REGRAVAR-SKU.                                               OT-1190 
069200     open output arq-sku.                                                 
069300     perform 2101-GRAVAR-SKU thru 2101-exit                               
069400         varying ix-sku from 1 by 1                                       
069500         until ix-sku > tb-sku-qtde.                                      
069600     close arq-sku.                                                       
069700 2100-exit.                                                               
069800     exit.                                                                
069900                                                                          
070000 2101-GRAVAR-SKU.                                                         
070100     write reg-sku from tb-sku-item(ix-sku).                              
070200 2101-exit.                                                               
070300     exit.                                                                
070400                                                                          
070500 2200-REGRAVAR-LOTE.                                                      
070600     open output arq-lote.                                                
070700     perform 2201-GRAVAR-LOTE thru 2201-exit                              
070800         varying ix-lote from 1 by 1                                      
070900         until ix-lote > tb-lot-qtde.                                     
071000     close arq-lote.                                                      
071100 2200-exit.                                                               
071200     exit.                                                                
071300                                                                          
071400 2201-GRAVAR-LOTE.                                                        
071500     write reg-lote from tb-lot-item(ix-lote).                            
071600 2201-exit.                                                               
071700     exit.                                                                
071800                                                                          
071900*-----------------------------------------------------------------        
072000* RESUMEN DE LA CORRIDA (OT-1734: TOPE DE 20 ERRORES DETALLADOS)          
072100*-----------------------------------------------------------------        
072200 3000-IMPRIMIR-RESUMO.                                                    
072300     open output arq-resumo.                                              
072400     move spaces to rr-linha.                                             
072500     string "RUZ4B01 - RESUMEN IMPORTACION DE STOCK"                      
072600            delimited by size into rr-linha.                              
072700     write reg-resumo from rr-linha.                                      
072800     if modo-simulacion                                                   
072900        move "*** MODO SIMULACION - NO SE REGRABARON MAESTROS ***"        
073000          to rr-linha                                                     
073100        write reg-resumo from rr-linha                                    
073200     end-if.                                                              
073300     move spaces to le-rotulo.                                            
073400     move "Lineas importadas con exito:" to le-rotulo.                    
073500     move cc-linhas-ok to le-valor.                                       
073600     perform 3900-LINHA-ROTULO-VALOR thru 3900-exit.                      
073700     move "SKUs creados:" to le-rotulo.                                   
073800     move cc-sku-criados to le-valor.                                     
073900     perform 3900-LINHA-ROTULO-VALOR thru 3900-exit.                      
074000     move "SKUs actualizados:" to le-rotulo.                              
074100     move cc-sku-atualizados to le-valor.                                 
074200     perform 3900-LINHA-ROTULO-VALOR thru 3900-exit.                      
074300     move "Lotes creados:" to le-rotulo.                                  
074400     move cc-lote-criados to le-valor.                                    
074500     perform 3900-LINHA-ROTULO-VALOR thru 3900-exit.                      
074600     move "Lotes actualizados:" to le-rotulo.                             
074700     move cc-lote-atualizados to le-valor.                                
074800     perform 3900-LINHA-ROTULO-VALOR thru 3900-exit.                      
074900     if cc-linhas-falha > 0                                               
075000        move "Lineas con falla:" to le-rotulo                             
075100        move cc-linhas-falha to le-valor                                  
075200        perform 3900-LINHA-ROTULO-VALOR thru 3900-exit                    
075300     end-if.                                                              
075400     if lu-qtde > 0                                                       
075500        move spaces to rr-linha                                           
075600        move lu-qtde to le-valor                                          
075700        string "Unidades no encontradas: " delimited by size              
075800               le-valor delimited by size                                 
075900               into rr-linha                                              
076000        write reg-resumo from rr-linha                                    
076100        perform 3020-IMPRIMIR-UNB-DESCONOCIDAS thru 3020-exit             
076200            varying ix-lu from 1 by 1                                     
076300            until ix-lu > lu-qtde                                         
076400     end-if.                                                              
076500     perform 3010-IMPRIMIR-ERROS thru 3010-exit                           
076600         varying ix-lu from 1 by 1                                        
076700         until ix-lu > le-qtde.                                           
076800     close arq-resumo.                                                    
076900 3000-exit.                                                               
077000     exit.                                                                
077100                                                                          
077200 3010-IMPRIMIR-ERROS.                                                     
077300     write reg-resumo from le-texto(ix-lu).                               
077400 3010-exit.                                                               
077500     exit.                                                                
077600                                                                          
077700 3020-IMPRIMIR-UNB-DESCONOCIDAS.                                          
077800     move spaces to rr-linha.                                             
077900     string "  - " delimited by size                                      
078000            lu-codigo(ix-lu) delimited by size                            
078100            into rr-linha.                                                
078200     write reg-resumo from rr-linha.                                      
078300 3020-exit.                                                               
078400     exit.                                                                
078500                                                                          
078600 3900-LINHA-ROTULO-VALOR.                                                 
078700     move spaces to rr-linha.                                             
078800     string le-rotulo delimited by size                                   
078900            le-valor delimited by size                                    
079000            into rr-linha.                                                
079100     write reg-resumo from rr-linha.                                      
079200 3900-exit.                                                               
079300     exit.                                                                
