000100*-----------------------------------------------------------------        
000200* RUZWLOT - MAESTRO DE LOTES POR FECHA DE VENCIMIENTO                     
000300* USADO POR : RUZ4B01, RUZ4B02, RUZ4B03, RUZ4B04                          
000400* CLAVE LOGICA = LT-UNIDAD + LT-SKU + LT-NUMERO.                          
000500* LT-VENCIMIENTO = 0 IDENTIFICA EL LOTE "BASE" SIN FECHA (GRADO           
000600* 020502) Y QUEDA FUERA DE LA EVALUACION FEFO DE RUZ4B04.                 
000700*-----------------------------------------------------------------        
000800* 19/11/93 CRZ -------- SE AGREGA RUT DEL PROVEEDOR DEL LOTE              
000900*                       (SOLICITUD OT-0231)                               
001000* 09/02/05 LTV OT-1734- SE AGREGA NUMERO DE FACTURA DE ORIGEN Y           
001100*                       FECHA DE INGRESO DEL LOTE A BODEGA                
001200* 30/06/11 LTV OT-2260- SE AGREGA BLOQUE DE AUDITORIA (FECHA Y            
001300*                       USUARIO DE ULTIMA MODIFICACION)                   
001400* 14/08/12 PAC OT-2298- SE AGREGA UBICACION FISICA EN BODEGA,             
001500*                       BLOQUEO DE CALIDAD Y LOTE DEL PROVEEDOR           
001600*                       PEDIDO POR CALIDAD TRAS LA AUDITORIA              
001700*                       INTERNA DE RECEPCION DE BODEGA                    
001800*-----------------------------------------------------------------        
001900 01  REG-LOTE.                                                            
002000     05  lt-unidad              pic x(20).                                
002100     05  lt-sku                 pic x(20).                                
002200     05  lt-numero              pic x(20).                                
002300     05  lt-vencimiento         pic 9(08).                                
002400     05  lt-vencimiento-r redefines lt-vencimiento.                       
002500         10  lt-venc-aaaa       pic 9(04).                                
002600         10  lt-venc-mm         pic 9(02).                                
002700         10  lt-venc-dd         pic 9(02).                                
002800     05  lt-cantidad            pic 9(09).                                
002900     05  lt-costo-unit          pic s9(10)v99.                            
003000     05  lt-activo              pic x(01).                                
003100         88  lt-activa          value "Y".                                
003200         88  lt-inactiva        value "N".                                
003300     05  lt-rut-proveedor       pic x(10).                                
003400     05  lt-numero-factura      pic x(12).                                
003500     05  lt-fecha-ingreso       pic 9(08).                                
003600     05  lt-origen-carga        pic x(01).                                
003700         88  lt-origen-importacao  value "I".                             
003800         88  lt-origen-contagem    value "C".                             
003900         88  lt-origen-manual      value "M".                             
004000     05  lt-fecha-ult-mod       pic 9(08).                                
004100     05  lt-usuario-ult-mod     pic x(08).                                
004200     05  lt-ubicacion-bodega.                                             
004300         10  lt-ubicacion-pasillo  pic x(03).                             
004400         10  lt-ubicacion-estante  pic x(03).                             
004500         10  lt-ubicacion-nivel    pic x(02).                             
004600     05  lt-bloqueo-calidad     pic x(01).                                
004700         88  lt-con-bloqueo        value "S".                             
004800         88  lt-sin-bloqueo        value "N".                             
004900     05  lt-codigo-revisor      pic x(08).                                
005000     05  lt-lote-proveedor      pic x(20).                                
005100     05  lt-temperatura-recibo  pic s9(03).                               
005200     05  lt-contador-ajustes    pic 9(05) comp.                           
005300     05  lt-observaciones       pic x(30).                                
005400     05  filler                 pic x(06).                                
