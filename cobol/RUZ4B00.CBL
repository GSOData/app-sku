000100*-----------------------------------------------------------------        
000200* PROGRAMA  : RUZ4B00                                                     
000300* TITULO    : CONDUCTOR DEL PROCESO BATCH DIARIO SKU+                     
000400* SISTEMA   : CONTROL DE STOCK Y VENCIMIENTO POR LOTE (EX-CONTROL         
000500*             DE UNA SOLA SUCURSAL, AMPLIADO A TODA LA CADENA)            
000600*-----------------------------------------------------------------        
000700* ESTE PROGRAMA REEMPLAZA AL ANTIGUO MENU4RUZ, QUE DESPLEGABA UN          
000800* MENU EN PANTALLA Y LLAMABA A OPCION1...OPCION5 SEGUN LO QUE             
000900* TECLEABA EL OPERADOR. AQUI NO HAY OPERADOR: LA CORRIDA NOCTURNA         
001000* EJECUTA SIEMPRE LAS CUATRO ETAPAS EN EL MISMO ORDEN Y LE PASA           
001100* A CADA UNA LA FECHA Y HORA DE CORRIDA, IGUAL COMO EL MENU LE            
001200* PASABA FECHA-SISTEMA A CADA OPCION POR "CALL ... USING".                
001300*-----------------------------------------------------------------        
001400* HISTORIAL DE CAMBIOS                                                    
001500*-----------------------------------------------------------------        
001600* 15/03/89 CRZ -------- VERSION ORIGINAL (MENU4RUZ, INTERACTIVO)          
001700* 02/07/91 CRZ -------- SE AGREGAN OPCIONES 4 Y 5 AL MENU                 
001800* 19/11/93 CRZ -------- SOLICITUD OT-0231: ORDEN DE EJECUCION FIJO        
001900*                       PARA EL CIERRE DE BODEGA DE FIN DE MES            
002000* 08/01/99 MFS OT-0812- AMPLIACION DE FECHA A 4 DIGITOS DE ANO            
002100*                       (PROYECTO Y2000), SE AGREGA VENTANA DE            
002200*                       SIGLO EN 0100-AJUSTAR-FECHA                       
002300* 22/09/99 MFS OT-0812- PRUEBAS DE REGRESION Y2000, SIN OBSERVAC.         
002400* 14/04/02 JPA OT-1190- REEMPLAZO DEL MENU EN PANTALLA POR UN             
002500*                       CONDUCTOR BATCH UNICO (PROYECTO SKU+),            
002600*                       SE AGREGAN LOS CALL A RUZ4B01..RUZ4B04            
002700* 11/06/02 JPA OT-1190- SE AGREGA UPSI-0 COMO LLAVE DE REPROCESO          
002800*                       FORZADO PARA LA ETAPA DE IMPORTACION              
002900* 30/08/07 LTV OT-2077- SE AGREGA CONTADOR-PASOS Y MENSAJE FINAL          
003000*                       CON CANTIDAD DE ETAPAS EJECUTADAS                 
003100*-----------------------------------------------------------------        
003200 identification division.                                                 
003300 program-id. ruz4b00.                                                     
003400 author. claudio ruz m.                                                   
003500 installation. distribuidora ruz ltda - depto sistemas.                   
003600 date-written. 15/03/1989.                                                
003700 date-compiled.                                                           
003800 security. uso interno - departamento de sistemas.                        
003900 environment division.                                                    
004000 configuration section.                                                   
004100 special-names.                                                           
004200     upsi-0 on status is reproceso-forzado                                
004300            off status is reproceso-normal.                               
004400 data division.                                                           
004500 working-storage section.                                                 
004600*-----------------------------------------------------------------        
004700* FECHA DE CORRIDA - LEIDA CON 6 DIGITOS Y AMPLIADA A 8 CON               
004800* VENTANA DE SIGLO (OT-0812, PROYECTO Y2000).                             
004900*-----------------------------------------------------------------        
005000 01  DATA-CORRIDA-SEIS.                                                   
005100     05  dcs-ano-corto          pic 9(02).                                
005200     05  dcs-mes                pic 9(02).                                
005300     05  dcs-dia                pic 9(02).                                
005400     05  filler                 pic x(10).                                
005500                                                                          
005600 01  DATA-CORRIDA-OITO.                                                   
005700     05  dco-data               pic 9(08).                                
005800     05  dco-data-r redefines dco-data.                                   
005900         10  dco-seculo         pic 9(02).                                
006000         10  dco-ano-corto      pic 9(02).                                
006100         10  dco-mes            pic 9(02).                                
006200         10  dco-dia            pic 9(02).                                
006300     05  filler                 pic x(08).                                
006400                                                                          
006500 01  HORA-CORRIDA.                                                        
006600     05  hc-hora                pic 9(06).                                
006700     05  filler                 pic x(10).                                
006800 01  HORA-CORRIDA-R redefines HORA-CORRIDA.                               
006900     05  hcr-hh                 pic 9(02).                                
007000     05  hcr-mm                 pic 9(02).                                
007100     05  hcr-ss                 pic 9(02).                                
007200     05  filler                 pic x(10).                                
007300                                                                          
007400 01  CARIMBO-CORRIDA-14.                                                  
007500     05  cc-data-parte          pic 9(08).                                
007600     05  cc-hora-parte          pic 9(06).                                
007700 01  CARIMBO-CORRIDA-14-R redefines CARIMBO-CORRIDA-14                    
007800                                pic x(14).                                
007900                                                                          
008000 77  contador-pasos             pic 9(02) comp value zero.                
008100 77  nome-passo                 pic x(08) value spaces.                   
008200                                                                          
008300 linkage section.                                                         
008400 01  PARM-CORRIDA.                                                        
008500     05  pc-data-corrida        pic 9(08).                                
008600     05  pc-hora-corrida        pic 9(06).                                
008700                                                                          
008800 procedure division.                                                      
008900 0000-INICIO.                                                             
009000     perform 0100-AJUSTAR-FECHA thru 0100-exit.                           
009100     perform 0200-EXECUTAR-ETAPAS thru 0200-exit.                         
009200     perform 0900-FINALIZAR thru 0900-exit.                               
009300     stop run.                                                            
009400                                                                          
009500 0100-AJUSTAR-FECHA.                                                      
009600     accept data-corrida-seis from date.                                  
009700     move dcs-dia to dco-dia.                                             
009800     move dcs-mes to dco-mes.                                             
009900     if dcs-ano-corto < 50                                                
010000        move 20 to dco-seculo                                     OT-0812 
010100     else                                                                 
010200        move 19 to dco-seculo                                     OT-0812 
010300     end-if.                                                              
010400     move dcs-ano-corto to dco-ano-corto.                                 
010500     accept hora-corrida from time.                                       
010600     move dco-data to cc-data-parte.                                      
010700     move hc-hora  to cc-hora-parte.                                      
010800     move dco-data to pc-data-corrida.                                    
010900     move hc-hora  to pc-hora-corrida.                                    
011000 0100-exit.                                                               
011100     exit.                                                                
011200                                                                          
011300 0200-EXECUTAR-ETAPAS.                                                    
011400     move "RUZ4B01" to nome-passo.                                        
011500     display "RUZ4B00: INICIANDO " nome-passo.                            
011600     call "RUZ4B01" using parm-corrida.                           OT-1190 
011700     add 1 to contador-pasos.                                             
011800                                                                          
011900     move "RUZ4B02" to nome-passo.                                        
012000     display "RUZ4B00: INICIANDO " nome-passo.                            
012100     call "RUZ4B02" using parm-corrida.                                   
012200     add 1 to contador-pasos.                                             
012300                                                                          
012400     move "RUZ4B03" to nome-passo.                                        
012500     display "RUZ4B00: INICIANDO " nome-passo.                            
012600     call "RUZ4B03" using parm-corrida.                                   
012700     add 1 to contador-pasos.                                             
012800                                                                          
012900     move "RUZ4B04" to nome-passo.                                        
013000     display "RUZ4B00: INICIANDO " nome-passo.                            
013100     call "RUZ4B04" using parm-corrida.                                   
013200     add 1 to contador-pasos.                                             
013300 0200-exit.                                                               
013400     exit.                                                                
013500                                                                          
013600 0900-FINALIZAR.                                                          
013700     display "RUZ4B00: ETAPAS EJECUTADAS: " contador-pasos.               
013800     display "RUZ4B00: HORA INICIO CORRIDA: " hcr-hh ":"                  
013900             hcr-mm ":" hcr-ss.                                           
014000     if reproceso-forzado                                                 
014100        display "RUZ4B00: CORRIDA CON REPROCESO FORZADO (UPSI-0)"         
014200     end-if.                                                              
014300 0900-exit.                                                               
014400     exit.                                                                
