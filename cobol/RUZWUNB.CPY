000100*-----------------------------------------------------------------        
000200* RUZWUNB - MAESTRO DE UNIDADES DE NEGOCIO (SUCURSALES)                   
000300* USADO POR : RUZ4B01, RUZ4B04                                            
000400* UN REGISTRO POR SUCURSAL, ACTIVA O INACTIVA, DE LA CADENA.              
000500*-----------------------------------------------------------------        
000600* 17/10/09 RGB OT-2215- SE AGREGA DIRECCION/COMUNA/TELEFONO PARA          
000700*                       LA PLANILLA DE CARGA DE SUCURSALES NUEVAS         
000800* 30/06/11 LTV OT-2260- SE AGREGA BLOQUE DE AUDITORIA (FECHA Y            
000900*                       USUARIO DE ULTIMA MODIFICACION) Y EL CAMPO        
001000*                       DE ZONA DE VENTA PEDIDO POR COMERCIAL             
001100* 14/08/12 PAC OT-2298- SE AGREGA DATOS DE CONTACTO DEL GERENTE,          
001200*                       HORARIO SEMANAL Y SUPERFICIE DE LA TIENDA         
001300*                       PEDIDOS POR EL AREA DE EXPANSION                  
001400* 02/09/12 PAC OT-2301- UN-CODIGO-CORTO QUEDO MAL UBICADO ENTRE           
001500*                       UN-CODIGO Y UN-NOMBRE; SE CORRE AL FINAL          
001600*                       DEL REGISTRO PORQUE TB-UNB-ITEM EN RUZ4B01        
001700*                       CARGA POR POSICION Y DESCALZABA UN-NOMBRE         
001800*-----------------------------------------------------------------        
001900 01  REG-UNIDAD.                                                          
002000     05  un-codigo              pic x(20).                                
002100     05  un-nombre              pic x(50).                                
002200     05  un-activo              pic x(01).                                
002300         88  un-activa          value "Y".                                
002400         88  un-inactiva        value "N".                                
002500     05  un-tipo-sucursal       pic x(01).                                
002600         88  un-tipo-tienda     value "T".                                
002700         88  un-tipo-bodega     value "B".                                
002800         88  un-tipo-central    value "C".                                
002900     05  un-zona-venta          pic 9(02).                                
003000     05  un-direccion           pic x(40).                                
003100     05  un-comuna              pic x(20).                                
003200     05  un-telefono            pic x(12).                                
003300     05  un-fecha-apertura      pic 9(08).                                
003400         88  un-sin-apertura    value zero.                               
003500     05  un-fecha-apertura-r redefines un-fecha-apertura.                 
003600         10  un-apertura-aaaa  pic 9(04).                                 
003700         10  un-apertura-mm    pic 9(02).                                 
003800         10  un-apertura-dd    pic 9(02).                                 
003900     05  un-fecha-ult-mod       pic 9(08).                                
004000     05  un-usuario-ult-mod     pic x(08).                                
004100     05  un-contador-cargas     pic 9(07) comp.                           
004200     05  un-region              pic 9(02).                                
004300     05  un-ciudad              pic x(20).                                
004400     05  un-fax                 pic x(12).                                
004500     05  un-correo-gerente      pic x(30).                                
004600     05  un-nombre-gerente      pic x(30).                                
004700     05  un-rut-gerente         pic x(10).                                
004800     05  un-codigo-bodega-resp  pic x(20).                                
004900     05  un-dias-atencion.                                                
005000         10  un-dia-abre occurs 7 times                                   
005100                 indexed by ix-un-dia.                                    
005200             15  un-dia-flag    pic x(01).                                
005300                 88  un-dia-abierto  value "S".                           
005400                 88  un-dia-cerrado  value "N".                           
005500     05  un-horario-apertura    pic 9(04).                                
005600     05  un-horario-cierre      pic 9(04).                                
005700     05  un-superficie-m2       pic 9(05).                                
005800     05  un-cant-cajas-atencion pic 9(02).                                
005900     05  un-bandera-migrada     pic x(01).                                
006000         88  un-migrada-sku-mais   value "S".                             
006100         88  un-no-migrada         value "N".                             
006200     05  un-sistema-origen      pic x(04).                                
006300     05  un-codigo-antiguo-4dig pic x(04).                                
006400     05  un-codigo-corto        pic x(06).                                
006500     05  filler                 pic x(06).                                
