000100*-----------------------------------------------------------------        
000200* PROGRAMA  : RUZ4B04                                                     
000300* TITULO    : MOTOR DE CRITICIDAD DE VENCIMIENTO (FEFO) Y REPORTE         
000400* SISTEMA   : CONTROL DE STOCK Y VENCIMIENTO POR LOTE - SKU+              
000500*-----------------------------------------------------------------        
000600* REEMPLAZA A OPCION-3 (CONSULTA EN PANTALLA DE STOCK-CRITICO POR         
000700* CODIGO). AQUI SE RECORRE TODO EL MAESTRO DE SKU, SE BUSCA EN            
000800* CADA UNO EL LOTE QUE VENCE PRIMERO (REGLA FEFO, "FIRST EXPIRES          
000900* FIRST OUT"), SE CALCULAN LOS DIAS QUE FALTAN PARA VENCER Y SE           
001000* CLASIFICA EL SKU EN UN SEMAFORO DE 5 ESTADOS. EL DETALLE SALE EN        
001100* UN LISTADO DE 132 COLUMNAS CON CORTE POR UNIDAD Y TOTALES.              
001200*-----------------------------------------------------------------        
001300* HISTORIAL DE CAMBIOS                                                    
001400*-----------------------------------------------------------------        
001500* 15/03/89 CRZ -------- VERSION ORIGINAL (OPCION-3, CONSULTA EN           
001600*                       PANTALLA DE STOCK CRITICO POR CODIGO)             
001700* 19/11/93 CRZ -------- SOLICITUD OT-0231: SE AGREGA CAMPO                
001800*                       CANT-STOCK-CRITICO AL MAESTRO                     
001900* 08/01/99 MFS OT-0812- AMPLIACION DE FECHA A 4 DIGITOS (Y2000),          
002000*                       SE REVISA LA RESTA DE FECHAS DE VENCTO            
002100* 14/04/02 JPA OT-1190- REESCRITURA COMO ETAPA BATCH DEL PROYECTO         
002200*                       SKU+: SE REEMPLAZA LA CONSULTA POR CODIGO         
002300*                       POR UN BARRIDO COMPLETO DEL MAESTRO DE SKU        
002400*                       CON SELECCION FEFO DE LOTE POR PRODUCTO           
002500* 03/09/02 JPA OT-1205- SE PARAMETRIZAN LOS UMBRALES CRITICO Y            
002600*                       PRE-BLOQUEO EN RUZWCFG (ANTES FIJOS EN EL         
002700*                       PROGRAMA), CON CONFIGURACION GLOBAL Y POR         
002800*                       UNIDAD                                            
002900* 18/11/02 MFS OT-1240- LA RESTA DE FECHAS POR TABLA DE DIAS DEL          
003000*                       MES FALLABA EN ANOS BISIESTOS; SE CAMBIA          
003100*                       POR CALCULO DE NUMERO JULIANO (PARR. 9000)        
003200* 09/02/05 LTV OT-1734- SE AGREGA CORTE DE CONTROL POR UNIDAD CON         
003300*                       SUBTOTALES DE SEMAFORO Y TOTAL GENERAL AL         
003400*                       CIERRE DEL LISTADO                                
003500* 17/10/09 RGB OT-2215- EL LISTADO AHORA LLEVA ENCABEZADO DE              
003600*                       PAGINA CON FECHA DE CORRIDA Y SALTA DE            
003700*                       HOJA CADA 45 LINEAS (ANTES SIN PAGINAR)           
003800* 02/09/12 PAC OT-2302- EL ENCABEZADO DECIA "REEMPLAZA A OPCION-4"        
003900*                       POR UN ARRASTRE DE COPIA; EL ANTECESOR DE         
004000*                       ESTE LISTADO ES OPCION-3 (CONSULTA DE             
004100*                       STOCK CRITICO), NO OPCION-4 (QUE DIO              
004200*                       ORIGEN A RUZ4B03, PROD-VENCIDOS)                  
004300*-----------------------------------------------------------------        
004400 identification division.                                                 
004500 program-id. ruz4b04.                                                     
004600 author. claudio ruz m.                                                   
004700 installation. distribuidora ruz ltda - depto sistemas.                   
004800 date-written. 15/03/1989.                                                
004900 date-compiled.                                                           
005000 security. uso interno - departamento de sistemas.                        
005100 environment division.                                                    
005200 configuration section.                                                   
005300 special-names.                                                           
005400     c01 is topo-formulario.                                              
005500 input-output section.                                                    
005600 file-control.                                                            
005700     select arq-unidade assign to "UNB020502"                             
005800         organization is line sequential.                                 
005900     select arq-sku assign to "SKU020502"                                 
006000         organization is line sequential.                                 
006100     select arq-lote assign to "LOT020502"                                
006200         organization is line sequential.                                 
006300     select arq-config assign to "CFG020502"                              
006400         organization is line sequential.                                 
006500     select arq-listado assign to "CRI020502"                             
006600         organization is line sequential.                                 
006700 data division.                                                           
006800 file section.                                                            
006900 fd  arq-unidade                                                          
007000     label record is standard.                                            
007100     copy "RUZWUNB.CPY".                                                  
007200                                                                          
007300 fd  arq-sku                                                              
007400     label record is standard.                                            
007500     copy "RUZWSKU.CPY".                                                  
007600                                                                          
007700 fd  arq-lote                                                             
007800     label record is standard.                                            
007900     copy "RUZWLOT.CPY".                                                  
008000                                                                          
008100 fd  arq-config                                                           
008200     label record is standard.                                            
008300     copy "RUZWCFG.CPY".                                                  
008400                                                                          
008500 fd  arq-listado                                                          
008600     label record is standard.                                            
008700 01  REG-LISTADO.                                                         
008800     05  rl-linha               pic x(127).                               
008900     05  filler                 pic x(05).                                
009000                                                                          
009100 working-storage section.                                                 
009200*-----------------------------------------------------------------        
009300* TABLA DE UNIDADES (SOLO PARA EL NOMBRE DEL CORTE DE CONTROL)            
009400*-----------------------------------------------------------------        
009500 01  TABELA-UNIDADE.                                                      
009600     05  tb-unb-qtd-regs        pic 9(04) comp value zero.                
009700     05  tb-unb-item occurs 0 to 200 times                                
009800             depending on tb-unb-qtd-regs                                 
009900             indexed by ix-unb.                                           
010000         10  tb-unb-codigo      pic x(20).                                
010100         10  tb-unb-nome        pic x(50).                                
010200                                                                          
010300*-----------------------------------------------------------------        
010400* TABLA DE CONFIGURACION DE ALERTA (UNIDAD O GLOBAL EN BLANCO)            
010500*-----------------------------------------------------------------        
010600 01  TABELA-CONFIG.                                                       
010700     05  tb-cfg-qtd-regs        pic 9(04) comp value zero.                
010800     05  tb-cfg-item occurs 0 to 200 times                                
010900             depending on tb-cfg-qtd-regs                                 
011000             indexed by ix-cfg.                                           
011100         10  tb-cfg-unidad      pic x(20).                                
011200         10  tb-cfg-critico     pic 9(04) comp.                           
011300         10  tb-cfg-preblo      pic 9(04) comp.                           
011400                                                                          
011500*-----------------------------------------------------------------        
011600* TABLA DE LOTES - CARGADA COMPLETA PARA LA SELECCION FEFO Y LA           
011700* SUMA DE ESTOQUE DE CADA SKU.                                            
011800*-----------------------------------------------------------------        
011900 01  TABELA-LOTE.                                                         
012000     05  tb-lot-qtd-regs        pic 9(06) comp value zero.                
012100     05  tb-lot-item occurs 0 to 4000 times                               
012200             depending on tb-lot-qtd-regs                                 
012300             indexed by ix-lote.                                          
012400         10  tb-lot-unidade     pic x(20).                                
012500         10  tb-lot-sku         pic x(20).                                
012600         10  tb-lot-numero      pic x(20).                                
012700         10  tb-lot-vencto      pic 9(08).                                
012800         10  tb-lot-qtd         pic 9(09).                                
012900         10  tb-lot-ativo       pic x(01).                                
013000             88  tb-lot-ativo-ok     value "Y".                           
013100                                                                          
013200*-----------------------------------------------------------------        
013300* CONFIGURACION VIGENTE PARA LA UNIDAD EN CURSO (RESUELTA EN LA           
013400* QUEBRA DE CONTROL, PARRAFO 2100-QUEBRA-UNIDADE).                        
013500*-----------------------------------------------------------------        
013600 01  CONFIG-VIGENTE.                                                      
013700     05  cv-dias-critico        pic 9(04) comp value 30.                  
013800     05  cv-dias-preblo         pic 9(04) comp value 45.                  
013900                                                                          
014000*-----------------------------------------------------------------        
014100* SELECCION FEFO DO SKU CORRENTE.                                         
014200*-----------------------------------------------------------------        
014300 01  FEFO-ACHADO.                                                         
014400     05  fa-achou               pic x(01) value "N".                      
014500         88  fa-lote-achado     value "S".                                
014600     05  fa-numero              pic x(20) value spaces.                   
014700     05  fa-vencto              pic 9(08) value zero.                     
014800     05  fa-vencto-r redefines fa-vencto.                                 
014900         10  fa-ano             pic 9(04).                                
015000         10  fa-mes             pic 9(02).                                
015100         10  fa-dia             pic 9(02).                                
015200 01  VENCTO-MAIS-BAIXO          pic 9(08) value 99999999.                 
015300 01  ESTOQUE-TOTAL-SKU          pic 9(09) comp value zero.                
015400                                                                          
015500*-----------------------------------------------------------------        
015600* QUEBRA DE LA FECHA DE CORRIDA RECIBIDA DEL CONDUCTOR (8 DIGITOS)        
015700* EN ANO/MES/DIA PARA ALIMENTAR EL CALCULO JULIANO (OT-1240).             
015800*-----------------------------------------------------------------        
015900 01  DATA-CORRIDA-QUEBRA.                                                 
016000     05  dcq-data               pic 9(08).                                
016100     05  dcq-data-r redefines dcq-data.                                   
016200         10  dcq-ano            pic 9(04).                                
016300         10  dcq-mes            pic 9(02).                                
016400         10  dcq-dia            pic 9(02).                                
016500                                                                          
016600*-----------------------------------------------------------------        
016700* AREA DE CALCULO JULIANO (PARRAFO 9000-CALCULAR-JULIANO) - SE            
016800* REUTILIZA TANTO PARA LA FECHA DE CORRIDA COMO PARA CADA LOTE.           
016900*-----------------------------------------------------------------        
017000 01  JULIANO-ENTRADA.                                                     
017100     05  je-ano                 pic 9(04) comp.                           
017200     05  je-mes                 pic 9(02) comp.                           
017300     05  je-dia                 pic 9(02) comp.                           
017400 01  JULIANO-AUXILIAR.                                                    
017500     05  ja-a                   pic s9(04) comp.                          
017600     05  ja-y                   pic s9(06) comp.                          
017700     05  ja-m                   pic s9(04) comp.                          
017800     05  ja-num1                pic s9(09) comp.                          
017900     05  ja-term1               pic s9(06) comp.                          
018000     05  ja-term4               pic s9(06) comp.                          
018100     05  ja-term100             pic s9(06) comp.                          
018200     05  ja-term400             pic s9(06) comp.                          
018300 01  JULIANO-RESULTADO          pic s9(09) comp.                          
018400 01  JULIANO-HOJE               pic s9(09) comp.                          
018500 01  JULIANO-DO-LOTE            pic s9(09) comp.                          
018600                                                                          
018700*-----------------------------------------------------------------        
018800* SEMAFORO DEL SKU EN CURSO (LAYOUT COMPARTIDO, VIVE SOLO EN              
018900* MEMORIA - NO ES ARCHIVO).                                               
019000*-----------------------------------------------------------------        
019100 copy "RUZWSTA.CPY".                                                      
019200                                                                          
019300*-----------------------------------------------------------------        
019400* CONTADORES DE CORTE DE CONTROL (POR UNIDAD) Y DE CIERRE GENERAL.        
019500*-----------------------------------------------------------------        
019600 01  CONTADORES-UNIDADE.                                                  
019700     05  cu-vencido             pic 9(05) comp value zero.                
019800     05  cu-critico             pic 9(05) comp value zero.                
019900     05  cu-preblo              pic 9(05) comp value zero.                
020000     05  cu-ok                  pic 9(05) comp value zero.                
020100     05  cu-sem-estoque         pic 9(05) comp value zero.                
020200     05  cu-estoque             pic 9(11) comp value zero.                
020300                                                                          
020400 01  CONTADORES-GERAIS.                                                   
020500     05  cg-vencido             pic 9(07) comp value zero.                
020600     05  cg-critico             pic 9(07) comp value zero.                
020700     05  cg-preblo              pic 9(07) comp value zero.                
020800     05  cg-ok                  pic 9(07) comp value zero.                
020900     05  cg-sem-estoque         pic 9(07) comp value zero.                
021000     05  cg-estoque             pic 9(13) comp value zero.                
021100                                                                          
021200 77  unidade-corrente           pic x(20) value spaces.                   
021300 77  nome-corrente              pic x(50) value spaces.                   
021400 77  primeira-unidade           pic x(01) value "Y".                      
021500     88  e-primeira-unidade     value "Y".                                
021600 77  fim-sku                    pic x(01) value "N".                      
021700     88  chegou-fim-sku         value "Y".                                
021800 77  sku-ativo-corrente         pic x(01).                                
021900     88  corrente-ativo         value "Y".                                
022000 77  flag-achou                 pic x(01) value "N".                      
022100     88  item-achado            value "S".                                
022200 77  linhas-na-pagina           pic 9(03) comp value 99.                  
022300 77  numero-pagina              pic 9(04) comp value zero.                
022400                                                                          
022500*-----------------------------------------------------------------        
022600* LINHAS DE EDICAO DO LISTADO DE CRITICIDADE (132 COLUNAS).               
022700*-----------------------------------------------------------------        
022800 01  LINHA-CABECALHO-1.                                                   
022900     05  filler                 pic x(01)   value spaces.                 
023000     05  filler                 pic x(40)                                 
023100         value "DISTRIBUIDORA RUZ LTDA - SKU+".                           
023200     05  filler                 pic x(40)                                 
023300         value "LISTADO DE CRITICIDAD DE VENCIMIENTO".                    
023400     05  filler                 pic x(06)   value "PAG. ".                
023500     05  lc1-pagina             pic zzz9.                                 
023600     05  filler                 pic x(36)   value spaces.                 
023700 01  LINHA-CABECALHO-2.                                                   
023800     05  filler                 pic x(01)   value spaces.                 
023900     05  filler                 pic x(15)                                 
024000         value "FECHA CORRIDA: ".                                         
024100     05  lc2-dia                pic z9.                                   
024200     05  filler                 pic x(01)   value "/".                    
024300     05  lc2-mes                pic z9.                                   
024400     05  filler                 pic x(01)   value "/".                    
024500     05  lc2-ano                pic 9(04).                                
024600     05  filler                 pic x(20)   value "UNIDAD: ".             
024700     05  lc2-unidad             pic x(50).                                
024800     05  filler                 pic x(13)   value spaces.                 
024900 01  LINHA-CABECALHO-3.                                                   
025000     05  filler                 pic x(01)   value spaces.                 
025100     05  filler                 pic x(20)   value "CODIGO SKU".           
025200     05  filler                 pic x(01)   value spaces.                 
025300     05  filler                 pic x(40)   value "DESCRIPCION".          
025400     05  filler                 pic x(01)   value spaces.                 
025500     05  filler                 pic x(20)   value "LOTE".                 
025600     05  filler                 pic x(01)   value spaces.                 
025700     05  filler                 pic x(10)   value "VENCE".                
025800     05  filler                 pic x(01)   value spaces.                 
025900     05  filler                 pic x(06)   value "DIAS".                 
026000     05  filler                 pic x(01)   value spaces.                 
026100     05  filler                 pic x(12)   value "ESTADO".               
026200     05  filler                 pic x(01)   value spaces.                 
026300     05  filler                 pic x(12)   value "ESTOQUE".              
026400     05  filler                 pic x(05)   value spaces.                 
026500                                                                          
026600 01  LINHA-DETALHE.                                                       
026700     05  ld-sku                 pic x(20).                                
026800     05  filler                 pic x(01)   value spaces.                 
026900     05  ld-nombre              pic x(40).                                
027000     05  filler                 pic x(01)   value spaces.                 
027100     05  ld-lote                pic x(20).                                
027200     05  filler                 pic x(01)   value spaces.                 
027300     05  ld-vencto              pic x(10).                                
027400     05  filler                 pic x(01)   value spaces.                 
027500     05  ld-dias                pic -99999.                               
027600     05  filler                 pic x(01)   value spaces.                 
027700     05  ld-estado              pic x(12).                                
027800     05  filler                 pic x(01)   value spaces.                 
027900     05  ld-estoque             pic zzzz,zzz,zz9.                         
028000     05  filler                 pic x(06)   value spaces.                 
028100                                                                          
028200 01  LINHA-SUBTOTAL.                                                      
028300     05  filler                 pic x(04)   value spaces.                 
028400     05  filler                 pic x(18)                                 
028500         value "SUBTOTAL UNIDAD - ".                                      
028600     05  lst-unidad             pic x(20).                                
028700     05  filler                 pic x(02)   value spaces.                 
028800     05  filler                 pic x(09)   value "VENCIDO: ".            
028900     05  lst-vencido            pic zzz9.                                 
029000     05  filler                 pic x(10)   value "CRITICO: ".            
029100     05  lst-critico            pic zzz9.                                 
029200     05  filler                 pic x(13)                                 
029300         value "PRE-BLOQUEIO: ".                                          
029400     05  lst-preblo             pic zzz9.                                 
029500     05  filler                 pic x(05)   value "OK: ".                 
029600     05  lst-ok                 pic zzz9.                                 
029700     05  filler                 pic x(13)   value "SEM-ESTOQUE: ".        
029800     05  lst-sem-estoque        pic zzz9.                                 
029900     05  filler                 pic x(09)   value spaces.                 
030000                                                                          
030100 01  LINHA-ESTOQUE-UNIDADE.                                               
030200     05  filler                 pic x(04)   value spaces.                 
030300     05  filler                 pic x(25)                                 
030400         value "ESTOQUE TOTAL DE LA UNIDAD: ".                            
030500     05  leu-estoque            pic zz,zzz,zzz,zz9.                       
030600     05  filler                 pic x(78)   value spaces.                 
030700                                                                          
030800 01  LINHA-TOTAL-GERAL.                                                   
030900     05  filler                 pic x(01)   value spaces.                 
031000     05  filler                 pic x(30)                                 
031100         value "TOTALES GENERALES DEL LISTADO".                           
031200     05  filler                 pic x(101)  value spaces.                 
031300                                                                          
031400 linkage section.                                                         
031500 01  PARM-CORRIDA.                                                        
031600     05  pc-data-corrida        pic 9(08).                                
031700     05  pc-hora-corrida        pic 9(06).                                
031800 01  PARM-CORRIDA-R redefines PARM-CORRIDA                                
031900                                pic x(14).                                
032000                                                                          
032100 procedure division using parm-corrida.                                   
032200 0000-INICIO.                                                             
032300     perform 0100-CARREGAR-UNIDADES thru 0100-exit.                       
032400     perform 0200-CARREGAR-CONFIG thru 0200-exit.                         
032500     perform 0300-CARREGAR-LOTE thru 0300-exit.                           
032600     perform 0400-CALCULAR-JULIANO-HOJE thru 0400-exit.                   
032700     perform 1000-PROCESSAR-SKU thru 1000-exit.                           
032800     goback.                                                              
032900                                                                          
033000 0100-CARREGAR-UNIDADES.                                                  
033100     open input arq-unidade.                                              
033200     move "N" to fim-sku.                                                 
033300     perform 0110-LER-UNIDADE thru 0110-exit                              
033400         until chegou-fim-sku.                                            
033500     close arq-unidade.                                                   
033600     move "N" to fim-sku.                                                 
033700 0100-exit.                                                               
033800     exit.                                                                
033900                                                                          
034000 0110-LER-UNIDADE.                                                        
034100     read arq-unidade                                                     
034200         at end                                                           
034300             move "Y" to fim-sku                                          
034400             go to 0110-exit                                              
034500     end-read.                                                            
034600     add 1 to tb-unb-qtd-regs.                                            
034700     move un-codigo to tb-unb-codigo(tb-unb-qtd-regs).                    
034800     move un-nombre to tb-unb-nome(tb-unb-qtd-regs).                      
034900 0110-exit.                                                               
035000     exit.                                                                
035100                                                                          
035200 0200-CARREGAR-CONFIG.                                                    
035300     open input arq-config.                                               
035400     move "N" to fim-sku.                                                 
035500     perform 0210-LER-CONFIG thru 0210-exit                               
035600         until chegou-fim-sku.                                            
035700     close arq-config.                                                    
035800     move "N" to fim-sku.                                                 
035900 0200-exit.                                                               
036000     exit.                                                                
036100                                                                          
036200 0210-LER-CONFIG.                                                         
036300     read arq-config                                                      
036400         at end                                                           
036500             move "Y" to fim-sku                                          
036600             go to 0210-exit                                              
036700     end-read.                                                            
036800     add 1 to tb-cfg-qtd-regs.                                            
036900     move cf-unidad to tb-cfg-unidad(tb-cfg-qtd-regs).                    
037000     move cf-dias-critico to tb-cfg-critico(tb-cfg-qtd-regs).             
037100     move cf-dias-prebloqueo to tb-cfg-preblo(tb-cfg-qtd-regs).           
037200 0210-exit.                                                               
037300     exit.                                                                
037400                                                                          
037500 0300-CARREGAR-LOTE.                                                      
037600     open input arq-lote.                                                 
037700     move "N" to fim-sku.                                                 
037800     perform 0310-LER-LOTE thru 0310-exit                                 
037900         until chegou-fim-sku.                                            
038000     close arq-lote.                                                      
038100     move "N" to fim-sku.                                                 
038200 0300-exit.                                                               
038300     exit.                                                                
038400                                                                          
038500 0310-LER-LOTE.                                                           
038600     read arq-lote                                                        
038700         at end                                                           
038800             move "Y" to fim-sku                                          
038900             go to 0310-exit                                              
039000     end-read.                                                            
039100     add 1 to tb-lot-qtd-regs.                                            
039200     move lt-unidad to tb-lot-unidade(tb-lot-qtd-regs).                   
039300     move lt-sku to tb-lot-sku(tb-lot-qtd-regs).                          
039400     move lt-numero to tb-lot-numero(tb-lot-qtd-regs).                    
039500     move lt-vencimiento to tb-lot-vencto(tb-lot-qtd-regs).               
039600     move lt-cantidad to tb-lot-qtd(tb-lot-qtd-regs).                     
039700     move lt-activo to tb-lot-ativo(tb-lot-qtd-regs).                     
039800 0310-exit.                                                               
039900     exit.                                                                
040000                                                                          
040100*-----------------------------------------------------------------        
040200* FECHA DE CORRIDA RECIBIDA DEL CONDUCTOR (RUZ4B00) - SE CONVIERTE        
040300* UNA SOLA VEZ A NUMERO JULIANO (OT-1240).                                
040400*-----------------------------------------------------------------        
040500 0400-CALCULAR-JULIANO-HOJE.                                              
040600     move pc-data-corrida to dcq-data.                                    
040700     move dcq-ano to je-ano.                                              
040800     move dcq-mes to je-mes.                                              
040900     move dcq-dia to je-dia.                                              
041000     perform 9000-CALCULAR-JULIANO thru 9000-exit.                        
041100     move juliano-resultado to juliano-hoje.                              
041200     display "RUZ4B04: CORRIDA " parm-corrida-r                           
041300             " JULIANO-HOJE=" juliano-hoje.                               
041400 0400-exit.                                                               
041500     exit.                                                                
041600                                                                          
041700 1000-PROCESSAR-SKU.                                                      
041800     open input arq-sku.                                                  
041900     open output arq-listado.                                             
042000     move "N" to fim-sku.                                                 
042100     move "Y" to primeira-unidade.                                        
042200     perform 1010-LER-SKU thru 1010-exit                                  
042300         until chegou-fim-sku.                                            
042400     close arq-sku.                                                       
042500     if not e-primeira-unidade                                            
042600        perform 2100-QUEBRA-UNIDADE thru 2100-exit                        
042700     end-if.                                                              
042800     perform 2900-TOTAIS-GERAIS thru 2900-exit.                           
042900     close arq-listado.                                                   
043000 1000-exit.                                                               
043100     exit.                                                                
043200                                                                          
043300 1010-LER-SKU.                                                            
043400     read arq-sku                                                         
043500         at end                                                           
043600             move "Y" to fim-sku                                          
043700             go to 1010-exit                                              
043800     end-read.                                                            
043900     move sk-activo to sku-ativo-corrente.                                
044000     if not corrente-ativo                                                
044100        go to 1010-exit                                                   
044200     end-if.                                                              
044300     if sk-unidad not = unidade-corrente                                  
044400        if not e-primeira-unidade                                         
044500           perform 2100-QUEBRA-UNIDADE thru 2100-exit                     
044600        end-if                                                            
044700        move sk-unidad to unidade-corrente                                
044800        perform 2200-RESOLVER-CONFIG thru 2200-exit                       
044900        move "N" to primeira-unidade                                      
045000     end-if.                                                              
045100     perform 1100-SELECIONAR-FEFO thru 1100-exit.                         
045200     perform 1200-SOMAR-ESTOQUE thru 1200-exit.                           
045300     perform 1300-CLASSIFICAR-STATUS thru 1300-exit.                      
045400     perform 2000-IMPRIMIR-DETALHE thru 2000-exit.                        
045500 1010-exit.                                                               
045600     exit.                                                                
045700                                                                          
045800*-----------------------------------------------------------------        
045900* SELECCION FEFO (OT-1190): DEL CONJUNTO DE LOTES ACTIVOS DEL SKU         
046000* CON CANTIDAD MAYOR QUE CERO Y FECHA DE VENCIMIENTO DISTINTA DE          
046100* CERO, SE QUEDA CON EL DE VENCIMIENTO MAS PROXIMO. EL LOTE "BASE"        
046200* (VENCIMIENTO 0, GRADO 020502) QUEDA SIEMPRE FUERA.                      
046300*-----------------------------------------------------------------        
046400 1100-SELECIONAR-FEFO.                                                    
046500     move spaces to fa-numero.                                            
046600     move "N" to fa-achou.                                                
046700     move 99999999 to vencto-mais-baixo.                                  
046800     if tb-lot-qtd-regs = 0                                               
046900        go to 1100-exit                                                   
047000     end-if.                                                              
047100     perform 1110-COMPARAR-LOTE-FEFO                                      
047200         varying ix-lote from 1 by 1                                      
047300         until ix-lote > tb-lot-qtd-regs.                                 
047400     if fa-lote-achado                                                    
047500        move vencto-mais-baixo to fa-vencto                               
047600     end-if.                                                              
047700 1100-exit.                                                               
047800     exit.                                                                
047900                                                                          
048000 1110-COMPARAR-LOTE-FEFO.                                                 
048100     if tb-lot-unidade(ix-lote) = unidade-corrente                        
048200        and tb-lot-sku(ix-lote)   = sk-codigo                             
048300        and tb-lot-ativo-ok(ix-lote)                                      
048400        and tb-lot-qtd(ix-lote) > 0                                       
048500        and tb-lot-vencto(ix-lote) > 0                                    
048600        and tb-lot-vencto(ix-lote) < vencto-mais-baixo                    
048700        move tb-lot-vencto(ix-lote)  to vencto-mais-baixo                 
048800        move tb-lot-numero(ix-lote)  to fa-numero                         
048900        move "Y" to fa-achou                                              
049000     end-if.                                                              
049100 1110-exit.                                                               
049200     exit.                                                                
049300                                                                          
049400*-----------------------------------------------------------------        
049500* SUMA DE ESTOQUE (TODOS LOS LOTES ACTIVOS DEL SKU, INCLUSO EL            
049600* LOTE BASE Y LOS DE CANTIDAD CERO - REGLA DISTINTA DE LA FEFO).          
049700*-----------------------------------------------------------------        
049800 1200-SOMAR-ESTOQUE.                                                      
049900     move zero to estoque-total-sku.                                      
050000     perform 1210-SOMAR-LOTE                                              
050100         varying ix-lote from 1 by 1                                      
050200         until ix-lote > tb-lot-qtd-regs.                                 
050300 1200-exit.                                                               
050400     exit.                                                                
050500                                                                          
050600 1210-SOMAR-LOTE.                                                         
050700     if tb-lot-unidade(ix-lote) = unidade-corrente                        
050800        and tb-lot-sku(ix-lote)  = sk-codigo                              
050900        and tb-lot-ativo-ok(ix-lote)                                      
051000        add tb-lot-qtd(ix-lote) to estoque-total-sku                      
051100     end-if.                                                              
051200 1210-exit.                                                               
051300     exit.                                                                
051400                                                                          
051500*-----------------------------------------------------------------        
051600* CLASIFICACION DEL SEMAFORO (OT-1190 / OT-1240). LOS LIMITES             
051700* CV-DIAS-CRITICO Y CV-DIAS-PREBLO YA VIENEN RESUELTOS DESDE              
051800* 2200-RESOLVER-CONFIG PARA LA UNIDAD EN CURSO.                           
051900*-----------------------------------------------------------------        
052000 1300-CLASSIFICAR-STATUS.                                                 
052100     move spaces to st-lote.                                              
052200     move zero to st-dias.                                                
052300     if not fa-lote-achado                                                
052400        move "SEM-ESTOQUE " to st-estado                                  
052500        move "cinza" to st-color                                          
052600        go to 1300-exit                                                   
052700     end-if.                                                              
052800     move fa-numero to st-lote.                                           
052900     move fa-ano to je-ano.                                               
053000     move fa-mes to je-mes.                                               
053100     move fa-dia to je-dia.                                               
053200     perform 9000-CALCULAR-JULIANO thru 9000-exit.                        
053300     move juliano-resultado to juliano-do-lote.                           
053400     compute st-dias = juliano-do-lote - juliano-hoje.                    
053500     evaluate true                                                        
053600         when st-dias < 0                                                 
053700             move "VENCIDO     " to st-estado                             
053800             move "preto" to st-color                                     
053900         when st-dias <= cv-dias-critico                                  
054000             move "CRITICO     " to st-estado                             
054100             move "vermelho" to st-color                                  
054200         when st-dias <= cv-dias-preblo                                   
054300             move "PRE-BLOQUEIO" to st-estado                             
054400             move "amarelo" to st-color                                   
054500         when other                                                       
054600             move "OK          " to st-estado                             
054700             move "verde" to st-color                                     
054800     end-evaluate.                                                        
054900 1300-exit.                                                               
055000     exit.                                                                
055100                                                                          
055200*-----------------------------------------------------------------        
055300* IMPRESION DE LA LINEA DE DETALLE DEL SKU, CON ACTUALIZACION DE          
055400* LOS CONTADORES DEL CORTE DE CONTROL POR UNIDAD.                         
055500*-----------------------------------------------------------------        
055600 2000-IMPRIMIR-DETALHE.                                                   
055700     if linhas-na-pagina > 45                                             
055800        perform 2010-CABECALHO thru 2010-exit                             
055900     end-if.                                                              
056000     move spaces to linha-detalhe.                                        
056100     move sk-codigo to ld-sku.                                            
056200     move sk-nombre(1:40) to ld-nombre.                                   
056300     move st-lote to ld-lote.                                             
056400     if fa-lote-achado                                                    
056500        move fa-dia to ld-vencto(1:2)                                     
056600        move "/" to ld-vencto(3:1)                                        
056700        move fa-mes to ld-vencto(4:2)                                     
056800        move "/" to ld-vencto(6:1)                                        
056900        move fa-ano to ld-vencto(7:4)                                     
057000     else                                                                 
057100        move spaces to ld-vencto                                          
057200     end-if.                                                              
057300     move st-dias to ld-dias.                                             
057400     move st-estado to ld-estado.                                         
057500     move estoque-total-sku to ld-estoque.                                
057600     write reg-listado from linha-detalhe                                 
057700         after advancing 1 line.                                          
057800     add 1 to linhas-na-pagina.                                           
057900     evaluate true                                                        
058000         when st-vencido                                                  
058100             add 1 to cu-vencido                                          
058200         when st-critico                                                  
058300             add 1 to cu-critico                                          
058400         when st-prebloqueio                                              
058500             add 1 to cu-preblo                                           
058600         when st-ok                                                       
058700             add 1 to cu-ok                                               
058800         when other                                                       
058900             add 1 to cu-sem-estoque                                      
059000     end-evaluate.                                                        
059100     add estoque-total-sku to cu-estoque.                                 
059200 2000-exit.                                                               
059300     exit.                                                                
059400                                                                          
059500*-----------------------------------------------------------------        
059600* ENCABEZADO DE PAGINA (OT-2215) - SALTA HOJA (C01, TOPO-FORM.) Y         
059700* REIMPRIME LOS TITULOS CUANDO EL DETALLE LLENA LA HOJA.                  
059800*-----------------------------------------------------------------        
059900 2010-CABECALHO.                                                  OT-2215 
060000     add 1 to numero-pagina.                                              
060100     move numero-pagina to lc1-pagina.                                    
060200     move pc-data-corrida to dcq-data.                                    
060300     move dcq-dia to lc2-dia.                                             
060400     move dcq-mes to lc2-mes.                                             
060500     move dcq-ano to lc2-ano.                                             
060600     move nome-corrente to lc2-unidad.                                    
060700     write reg-listado from linha-cabecalho-1                             
060800         after advancing topo-formulario.                                 
060900     write reg-listado from linha-cabecalho-2                             
061000         after advancing 1 line.                                          
061100     write reg-listado from linha-cabecalho-3                             
061200         after advancing 2 lines.                                         
061300     move 4 to linhas-na-pagina.                                          
061400 2010-exit.                                                               
061500     exit.                                                                
061600                                                                          
061700*-----------------------------------------------------------------        
061800* CIERRE DE LA UNIDAD (OT-1734): SUBTOTALES DE SEMAFORO Y ESTOQUE,        
061900* SE ACUMULAN TAMBIEN EN LOS TOTALES GENERALES DEL LISTADO.               
062000*-----------------------------------------------------------------        
062100 2100-QUEBRA-UNIDADE.                                             OT-1734 
062200     move spaces to linha-subtotal.                                       
062300     move unidade-corrente to lst-unidad.                                 
062400     move cu-vencido to lst-vencido.                                      
062500     move cu-critico to lst-critico.                                      
062600     move cu-preblo to lst-preblo.                                        
062700     move cu-ok to lst-ok.                                                
062800     move cu-sem-estoque to lst-sem-estoque.                              
062900     write reg-listado from linha-subtotal                                
063000         after advancing 2 lines.                                         
063100     move spaces to linha-estoque-unidade.                                
063200     move cu-estoque to leu-estoque.                                      
063300     write reg-listado from linha-estoque-unidade                         
063400         after advancing 1 line.                                          
063500     add cu-vencido     to cg-vencido.                                    
063600     add cu-critico     to cg-critico.                                    
063700     add cu-preblo      to cg-preblo.                                     
063800     add cu-ok          to cg-ok.                                         
063900     add cu-sem-estoque to cg-sem-estoque.                                
064000     add cu-estoque     to cg-estoque.                                    
064100     move zero to cu-vencido cu-critico cu-preblo                         
064200                  cu-ok cu-sem-estoque cu-estoque.                        
064300 2100-exit.                                                               
064400     exit.                                                                
064500                                                                          
064600*-----------------------------------------------------------------        
064700* RESOLUCION DE LA CONFIGURACION DE ALERTA (OT-1205): PRIMERO SE          
064800* BUSCA LA CONFIGURACION PROPIA DE LA UNIDAD, LUEGO LA GLOBAL             
064900* (CODIGO DE UNIDAD EN BLANCO) Y, SI NINGUNA SIRVE O P NO ES              
065000* MAYOR QUE C, SE APLICAN LOS VALORES FIJOS 30/45.                        
065100*-----------------------------------------------------------------        
065200 2200-RESOLVER-CONFIG.                                            OT-1205 
065300     move 30 to cv-dias-critico.                                          
065400     move 45 to cv-dias-preblo.                                           
065500     move "N" to flag-achou.                                              
065600     if tb-cfg-qtd-regs > 0                                               
065700        perform 2210-BUSCAR-CONFIG-UNIDADE                                
065800            varying ix-cfg from 1 by 1                                    
065900            until ix-cfg > tb-cfg-qtd-regs                                
066000               or item-achado                                             
066100     end-if.                                                              
066200     if not item-achado and tb-cfg-qtd-regs > 0                           
066300        perform 2220-BUSCAR-CONFIG-GLOBAL                                 
066400            varying ix-cfg from 1 by 1                                    
066500            until ix-cfg > tb-cfg-qtd-regs                                
066600               or item-achado                                             
066700     end-if.                                                              
066800     move "N" to flag-achou.                                              
066900     move unidade-corrente to nome-corrente.                              
067000     if tb-unb-qtd-regs > 0                                               
067100        perform 2230-BUSCAR-NOME-UNIDADE                                  
067200            varying ix-unb from 1 by 1                                    
067300            until ix-unb > tb-unb-qtd-regs                                
067400               or item-achado                                             
067500     end-if.                                                              
067600 2200-exit.                                                               
067700     exit.                                                                
067800                                                                          
067900 2210-BUSCAR-CONFIG-UNIDADE.                                              
068000     if tb-cfg-unidad(ix-cfg) = unidade-corrente                          
068100        and tb-cfg-preblo(ix-cfg) > tb-cfg-critico(ix-cfg)                
068200        move tb-cfg-critico(ix-cfg) to cv-dias-critico                    
068300        move tb-cfg-preblo(ix-cfg)  to cv-dias-preblo                     
068400        move "S" to flag-achou                                            
068500     end-if.                                                              
068600 2210-exit.                                                               
068700     exit.                                                                
068800                                                                          
068900 2220-BUSCAR-CONFIG-GLOBAL.                                               
069000     if tb-cfg-unidad(ix-cfg) = spaces                                    
069100        and tb-cfg-preblo(ix-cfg) > tb-cfg-critico(ix-cfg)                
069200        move tb-cfg-critico(ix-cfg) to cv-dias-critico                    
069300        move tb-cfg-preblo(ix-cfg)  to cv-dias-preblo                     
069400        move "S" to flag-achou                                            
069500     end-if.                                                              
069600 2220-exit.                                                               
069700     exit.                                                                
069800                                                                          
069900 2230-BUSCAR-NOME-UNIDADE.                                                
070000     if tb-unb-codigo(ix-unb) = unidade-corrente                          
070100        move tb-unb-nome(ix-unb) to nome-corrente                         
070200        move "S" to flag-achou                                            
070300     end-if.                                                              
070400 2230-exit.                                                               
070500     exit.                                                                
070600                                                                          
070700*-----------------------------------------------------------------        
070800* CIERRE GENERAL DEL LISTADO (OT-1734).                                   
070900*-----------------------------------------------------------------        
071000 2900-TOTAIS-GERAIS.                                                      
071100     move spaces to linha-total-geral.                                    
071200     write reg-listado from linha-total-geral                             
071300         after advancing 2 lines.                                         
071400     move spaces to linha-subtotal.                                       
071500     move "TODAS" to lst-unidad.                                          
071600     move cg-vencido to lst-vencido.                                      
071700     move cg-critico to lst-critico.                                      
071800     move cg-preblo to lst-preblo.                                        
071900     move cg-ok to lst-ok.                                                
072000     move cg-sem-estoque to lst-sem-estoque.                              
072100     write reg-listado from linha-subtotal                                
072200         after advancing 1 line.                                          
072300     move spaces to linha-estoque-unidade.                                
072400     move cg-estoque to leu-estoque.                                      
072500     write reg-listado from linha-estoque-unidade                         
072600         after advancing 1 line.                                          
072700 2900-exit.                                                               
072800     exit.                                                                
072900                                                                          
073000*-----------------------------------------------------------------        
073100* CALCULO DE NUMERO JULIANO (OT-1240) - REEMPLAZA A LA VIEJA              
073200* RESTA POR TABLA DE DIAS DEL MES, QUE FALLABA EN ANOS BISIESTOS.         
073300* FORMULA CLASICA DE CONVERSION CALENDARIO-JULIANO, TODO EN               
073400* ARITMETICA ENTERA (SIN FUNCTION INTRINSECA).                            
073500*-----------------------------------------------------------------        
073600 9000-CALCULAR-JULIANO.                                           OT-1240 
073700     compute ja-a = (14 - je-mes) / 12.                                   
073800     compute ja-y = je-ano + 4800 - ja-a.                                 
073900     compute ja-m = je-mes + (12 * ja-a) - 3.                             
074000     compute ja-num1 = (153 * ja-m) + 2.                                  
074100     divide ja-num1 by 5 giving ja-term1.                                 
074200     divide ja-y by 4 giving ja-term4.                                    
074300     divide ja-y by 100 giving ja-term100.                                
074400     divide ja-y by 400 giving ja-term400.                                
074500     compute juliano-resultado =                                          
074600             je-dia + ja-term1 + (365 * ja-y)                             
074700             + ja-term4 - ja-term100 + ja-term400 - 32045.                
074800 9000-exit.                                                               
074900     exit.                                                                
