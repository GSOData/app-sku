000100*-----------------------------------------------------------------        
000200* RUZWCFG - MAESTRO DE CONFIGURACION DE ALERTAS DE VENCIMIENTO            
000300* USADO POR : RUZ4B04                                                     
000400* CF-UNIDAD EN BLANCO = CONFIGURACION GLOBAL (POR DEFECTO).               
000500* REGLA: CF-DIAS-PREBLOQUEO DEBE SER MAYOR QUE CF-DIAS-CRITICO;           
000600* SI NO SE CUMPLE LA REGLA, RUZ4B04 APLICA LOS VALORES FIJOS              
000700* 30/45 (VER PARRAFO 0100-CARREGAR-CONFIG).                               
000800*-----------------------------------------------------------------        
000900* 17/10/09 RGB OT-2215- SE AGREGA INDICADOR DE VIGENCIA PARA QUE          
001000*                       COMERCIAL PUEDA DESACTIVAR UNA REGLA SIN          
001100*                       BORRAR EL REGISTRO DEL MAESTRO                    
001200* 30/06/11 LTV OT-2260- SE AGREGA BLOQUE DE AUDITORIA (FECHA Y            
001300*                       USUARIO DE ULTIMA MODIFICACION)                   
001400* 14/08/12 PAC OT-2298- SE AGREGA CORREO DE ALERTA Y NIVEL DE             
001500*                       ESCALAMIENTO PEDIDO POR EL AREA DE CALIDAD        
001600*-----------------------------------------------------------------        
001700 01  REG-CONFIG.                                                          
001800     05  cf-unidad              pic x(20).                                
001900     05  cf-dias-critico        pic 9(04).                                
002000     05  cf-dias-prebloqueo     pic 9(04).                                
002100     05  cf-vigente             pic x(01).                                
002200         88  cf-config-vigente     value "Y".                             
002300         88  cf-config-suspensa    value "N".                             
002400     05  cf-dias-critico-ant    pic 9(04).                                
002500     05  cf-dias-preblo-ant     pic 9(04).                                
002600     05  cf-motivo-cambio       pic x(20).                                
002700     05  cf-fecha-ult-mod       pic 9(08).                                
002800     05  cf-usuario-ult-mod     pic x(08).                                
002900     05  cf-correo-alerta       pic x(30).                                
003000     05  cf-nivel-escalamiento  pic 9(01).                                
003100     05  cf-fecha-ult-alerta    pic 9(08).                                
003200     05  cf-contador-alertas    pic 9(05) comp.                           
003300     05  cf-sistema-origen      pic x(04).                                
003400     05  filler                 pic x(10).                                
