000100*-----------------------------------------------------------------        
000200* RUZWSTA - AREA DE TRABAJO DEL MOTOR DE CRITICIDAD (FEFO)                
000300* USADO POR : RUZ4B04 SOLAMENTE - NO ES UN ARCHIVO, VIVE EN               
000400* WORKING-STORAGE Y SE RECALCULA PARA CADA SKU DEL MAESTRO.               
000500*-----------------------------------------------------------------        
000600* 09/02/05 LTV OT-1734- SE AGREGA ICONO DE SEMAFORO PARA LA               
000700*                       IMPRESORA DE MATRIZ DE LA BODEGA CENTRAL          
000800* 17/10/09 RGB OT-2215- SE AGREGA EL DIAS-SIGUIENTE-CORTE PARA            
000900*                       EL AVISO ANTICIPADO DE LA PROXIMA CORRIDA         
001000* 14/08/12 PAC OT-2298- SE AGREGAN CONTADORES DE LOTES POR ESTADO         
001100*                       Y EL COSTO EN RIESGO PEDIDOS PARA UN              
001200*                       RESUMEN GERENCIAL QUE NUNCA SE IMPLEMENTO         
001300*-----------------------------------------------------------------        
001400 01  REG-STATUS.                                                          
001500     05  st-estado              pic x(12).                                
001600         88  st-sem-estoque     value "SEM-ESTOQUE ".                     
001700         88  st-vencido         value "VENCIDO     ".                     
001800         88  st-critico         value "CRITICO     ".                     
001900         88  st-prebloqueio     value "PRE-BLOQUEIO".                     
002000         88  st-ok              value "OK          ".                     
002100     05  st-estado-anterior     pic x(12).                                
002200     05  st-color               pic x(10).                                
002300     05  st-icono               pic x(01).                                
002400         88  st-icono-circulo   value "O".                                
002500         88  st-icono-triangulo value "T".                                
002600         88  st-icono-cuadrado  value "Q".                                
002700     05  st-dias                pic s9(05).                               
002800     05  st-dias-r redefines st-dias.                                     
002900         10  st-dias-sinal      pic x(01).                                
003000         10  st-dias-valor      pic 9(04).                                
003100     05  st-dias-siguiente-corte pic s9(05).                              
003200     05  st-lote                pic x(20).                                
003300     05  st-sku-avaliado        pic x(20).                                
003400     05  st-contador-avaliacao  pic 9(07) comp.                           
003500     05  st-unidad-avaliada     pic x(20).                                
003600     05  st-qtd-lotes-vencidos  pic 9(05) comp.                           
003700     05  st-qtd-lotes-criticos  pic 9(05) comp.                           
003800     05  st-qtd-lotes-preblo    pic 9(05) comp.                           
003900     05  st-custo-em-risco      pic s9(11)v99.                            
004000     05  st-dias-desde-ult-corte pic s9(05).                              
004100     05  st-hora-avaliacao      pic 9(06).                                
004200     05  filler                 pic x(09).                                
