000100*-----------------------------------------------------------------        
000200* PROGRAMA  : RUZ4B03                                                     
000300* TITULO    : IMPORTACION DE CONTAGENS DE VENCIMIENTO (CNT020502)         
000400* SISTEMA   : CONTROL DE STOCK Y VENCIMIENTO POR LOTE - SKU+              
000500*-----------------------------------------------------------------        
000600* REEMPLAZA A OPCION-4. ANTES EL BODEGUERO DIGITABA LA CONTAGEM           
000700* SEMANAL DE VENCIMIENTO (CAJAS+UNIDADES SUELTAS POR FECHA) EN            
000800* PANTALLA; AHORA LLEGA POR ARCHIVO (CNT020502) Y CADA LINEA              
000900* REEMPLAZA EL LOTE DEL SKU PARA ESA FECHA DE VENCIMIENTO.                
001000*-----------------------------------------------------------------        
001100* HISTORIAL DE CAMBIOS                                                    
001200*-----------------------------------------------------------------        
001300* 15/03/89 CRZ -------- VERSION ORIGINAL (OPCION-4, INTERACTIVA)          
001400* 19/11/93 CRZ -------- SOLICITUD OT-0231: CONVERSION CAJA/UNIDAD         
001500*                       POR FACTOR DEL SKU EN VEZ DE FACTOR FIJO          
001600* 08/01/99 MFS OT-0812- AMPLIACION DE FECHA A 4 DIGITOS (Y2000)           
001700* 14/04/02 JPA OT-1190- REESCRITURA COMO ETAPA BATCH DEL PROYECTO         
001800*                       SKU+: LA CONTAGEM LLEGA POR CNT020502 Y LA        
001900*                       UNIDAD DE NEGOCIO POR LA TARJETA PRM020502        
002000* 03/09/04 LTV OT-1622- SKU INEXISTENTE O FECHA INVALIDA PASAN A          
002100*                       SER ADVERTENCIA (SE SALTA LA LINEA) Y NO          
002200*                       DETIENEN EL PROCESO COMO ANTES                    
002300* 04/11/13 PAC OT-2320- EL PRIMER REGISTRO DE CNT020502 ES EL             
002400*                       ENCABEZADO DE COLUMNAS Y SE VALIDABA COMO         
002500*                       SI FUERA LINEA DE CARGA; SE AGREGA LECTURA        
002600*                       DE DESCARTE ANTES DEL LOOP PRINCIPAL              
002700* 18/11/13 PAC OT-2322- SE SACA EL MODO-SIMULACION (UPSI-0) QUE SE        
002800*                       HABIA COPIADO POR ERROR DE RUZ4B01; LA            
002900*                       CONTAGEM SIEMPRE REGRABA LOS MAESTROS, NO         
003000*                       TIENE MODO DE SOLO VALIDACION                     
003100*-----------------------------------------------------------------        
003200 identification division.                                                 
003300 program-id. ruz4b03.                                                     
003400 author. claudio ruz m.                                                   
003500 installation. distribuidora ruz ltda - depto sistemas.                   
003600 date-written. 15/03/1989.                                                
003700 date-compiled.                                                           
003800 security. uso interno - departamento de sistemas.                        
003900 environment division.                                                    
004000 input-output section.                                                    
004100 file-control.                                                            
004200     select arq-parametro assign to "PRM020502"                           
004300         organization is line sequential.                                 
004400     select arq-sku assign to "SKU020502"                                 
004500         organization is line sequential.                                 
004600     select arq-lote assign to "LOT020502"                                
004700         organization is line sequential.                                 
004800     select arq-contagem assign to "CNT020502"                            
004900         organization is line sequential.                                 
005000     select arq-resultado assign to "RESC020502"                          
005100         organization is line sequential.                                 
005200 data division.                                                           
005300 file section.                                                            
005400 fd  arq-parametro                                                        
005500     label record is standard.                                            
005600 01  REG-PARAMETRO.                                                       
005700     05  pr-unidade             pic x(20).                                
005800     05  filler                 pic x(60).                                
005900                                                                          
006000 fd  arq-sku                                                              
006100     label record is standard.                                            
006200     copy "RUZWSKU.CPY".                                                  
006300                                                                          
006400 fd  arq-lote                                                             
006500     label record is standard.                                            
006600     copy "RUZWLOT.CPY".                                                  
006700                                                                          
006800 fd  arq-contagem                                                         
006900     label record is standard.                                            
007000 01  REG-CONTAGEM.                                                        
007100     05  rc-linha               pic x(90).                                
007200     05  filler                 pic x(05).                                
007300                                                                          
007400 fd  arq-resultado                                                        
007500     label record is standard.                                            
007600 01  REG-RESULTADO.                                                       
007700     05  rs-linha               pic x(122).                               
007800     05  filler                 pic x(05).                                
007900 01  REG-RESULTADO-R redefines REG-RESULTADO                              
008000                                pic x(127).                               
008100                                                                          
008200 working-storage section.                                                 
008300 01  UNIDADE-ALVO               pic x(20) value spaces.                   
008400                                                                          
008500*-----------------------------------------------------------------        
008600* TABLA DE SKU EM MEMORIA - SOMENTE CONSULTA (NAO SE REGRAVA AQUI)        
008700*-----------------------------------------------------------------        
008800 01  TABELA-SKU.                                                          
008900     05  tb-sku-qtde            pic 9(05) comp value zero.                
009000     05  TB-SKU-ITEM occurs 0 to 5000 times                               
009100                      depending on tb-sku-qtde                            
009200                      indexed by ix-sku.                                  
009300         10  tb-sku-chave.                                                
009400             15  tb-sku-unidade pic x(20).                                
009500             15  tb-sku-codigo  pic x(20).                                
009600         10  tb-sku-nome        pic x(50).                                
009700         10  tb-sku-um          pic x(05).                                
009800         10  tb-sku-fator       pic 9(05).                                
009900         10  tb-sku-ativo       pic x(01).                                
010000             88  sku-ativo-ok   value "Y".                                
010100 01  CHAVE-PROCURA-SKU.                                                   
010200     05  cps-unidade            pic x(20).                                
010300     05  cps-codigo             pic x(20).                                
010400                                                                          
010500*-----------------------------------------------------------------        
010600* TABLA DE LOTES EM MEMORIA (SE RECARGA Y REGRABA COMPLETA)               
010700*-----------------------------------------------------------------        
010800 01  TABELA-LOTE.                                                         
010900     05  tb-lot-qtde            pic 9(05) comp value zero.                
011000     05  TB-LOT-ITEM occurs 0 to 15000 times                              
011100                      depending on tb-lot-qtde                            
011200                      indexed by ix-lote.                                 
011300         10  tb-lot-chave.                                                
011400             15  tb-lot-unidade pic x(20).                                
011500             15  tb-lot-sku     pic x(20).                                
011600             15  tb-lot-numero  pic x(20).                                
011700         10  tb-lot-venc        pic 9(08).                                
011800         10  tb-lot-qtd         pic 9(09).                                
011900         10  tb-lot-custo       pic s9(10)v99.                            
012000         10  tb-lot-ativo       pic x(01).                                
012100 01  LOTE-AUXILIAR             pic x(90).                                 
012200 01  CHAVE-PROCURA-LOTE.                                                  
012300     05  cpl-unidade            pic x(20).                                
012400     05  cpl-sku                pic x(20).                                
012500     05  cpl-numero             pic x(20).                                
012600                                                                          
012700*-----------------------------------------------------------------        
012800* ESTA BUSQUEDA DE LOTE ES POR (UNIDAD,SKU,VENCIMIENTO), NO POR           
012900* NUMERO DE LOTE - EL NUMERO SE RECALCULA SIEMPRE DESDE LA FECHA.         
013000*-----------------------------------------------------------------        
013100 01  CHAVE-PROCURA-LOTE-SKU.                                              
013200     05  cpls-unidade           pic x(20).                                
013300     05  cpls-sku               pic x(20).                                
013400                                                                          
013500*-----------------------------------------------------------------        
013600* CAMPOS DE LA LINEA DE CONTAGEM (CNT020502), ANTES DE VALIDAR            
013700*-----------------------------------------------------------------        
013800 01  CAMPOS-CONTAGEM.                                                     
013900     05  cnt-sku                pic x(20).                                
014000     05  cnt-valid              pic x(10).                                
014100     05  cnt-qtd-caixa-txt      pic x(07).                                
014200     05  cnt-qtd-unid-txt       pic x(07).                                
014300 01  CAMPOS-CONTAGEM-R redefines CAMPOS-CONTAGEM                          
014400                                pic x(44).                                
014500 01  VALORES-CONTAGEM.                                                    
014600     05  vc-qtd-caixa           pic 9(07).                                
014700     05  vc-qtd-unid            pic 9(07).                                
014800     05  vc-qtd-total           pic 9(09).                                
014900                                                                          
015000*-----------------------------------------------------------------        
015100* CONVERSION DE FECHA (MISMOS 5 FORMATOS DE RUZ4B01)                      
015200*-----------------------------------------------------------------        
015300 01  PARTES-FECHA.                                                        
015400     05  pf-parte1              pic x(10).                                
015500     05  pf-parte2              pic x(10).                                
015600     05  pf-parte3              pic x(10).                                
015700     05  pf-tam1                pic 9(02) comp.                           
015800     05  pf-tam2                pic 9(02) comp.                           
015900     05  pf-tam3                pic 9(02) comp.                           
016000 01  FECHA-CONVERTIDA.                                                    
016100     05  fc-data                pic 9(08).                                
016200     05  fc-data-r redefines fc-data.                                     
016300         10  fc-ano             pic 9(04).                                
016400         10  fc-mes             pic 9(02).                                
016500         10  fc-dia             pic 9(02).                                
016600     05  filler                 pic x(06).                                
016700 77  fc-ano2                    pic 9(02).                                
016800 77  fecha-invalida             pic x(01) value "N".                      
016900     88  data-nao-convertida    value "S".                                
017000                                                                          
017100*-----------------------------------------------------------------        
017200* NUMERO DE LOTE DERIVADO DE LA FECHA: VAL_AAAAMMDD                       
017300*-----------------------------------------------------------------        
017400 01  LOTE-VALIDADE-AREA.                                                  
017500     05  lv-lote                pic x(20).                                
017600     05  lv-lote-r redefines lv-lote.                                     
017700         10  filler             pic x(04).                                
017800         10  lv-data            pic x(08).                                
017900         10  filler             pic x(08).                                
018000                                                                          
018100 01  LISTA-ERROS.                                                         
018200     05  le-qtde                pic 9(04) comp value zero.                
018300     05  LE-ITEM occurs 20 times                                          
018400                  indexed by ix-le.                                       
018500         10  le-texto           pic x(78).                                
018600                                                                          
018700 01  CONTADORES-CORRIDA.                                                  
018800     05  cc-linhas-proc         pic 9(07) comp value zero.                
018900     05  cc-lote-criados        pic 9(07) comp value zero.                
019000     05  cc-lote-atualizados    pic 9(07) comp value zero.                
019100     05  cc-linhas-erro         pic 9(07) comp value zero.                
019200                                                                          
019300 77  linha-contador             pic 9(07) comp value 1.                   
019400 77  le-num-linha               pic zzzzzz9.                              
019500 77  flag-achou                 pic x(01) value "N".                      
019600     88  item-achado            value "S".                                
019700 77  idx-achado                 pic 9(05) comp value zero.                
019800 77  houve-troca                pic x(01) value "N".                      
019900     88  tabela-trocou          value "S".                                
020000 77  fim-contagem               pic x(01) value "N".                      
020100     88  chegou-fim-contagem    value "S".                                
020200 77  run-com-erro               pic x(01) value "N".                      
020300     88  run-teve-erro          value "S".                                
020400                                                                          
020500 01  LINHA-EDITADA.                                                       
020600     05  le-rotulo              pic x(30).                                
020700     05  le-valor               pic z,zzz,zzz,zz9.                        
020800                                                                          
020900 linkage section.                                                         
021000 01  PARM-CORRIDA.                                                        
021100     05  pc-data-corrida        pic 9(08).                                
021200     05  pc-hora-corrida        pic 9(06).                                
021300 01  PARM-CORRIDA-R redefines PARM-CORRIDA                                
021400                                pic x(14).                                
021500                                                                          
021600 procedure division using parm-corrida.                                   
021700 0000-INICIO.                                                             
021800     perform 0100-LER-PARAMETRO thru 0100-exit.                           
021900     perform 0200-CARREGAR-SKU thru 0200-exit.                            
022000     perform 0300-CARREGAR-LOTE thru 0300-exit.                           
022100     open input arq-contagem.                                             
022200     perform 0500-LER-ENCABEZADO thru 0500-exit.                          
022300     perform 1000-LER-CONTAGEM thru 1000-exit                             
022400         until chegou-fim-contagem.                                       
022500     close arq-contagem.                                                  
022600     perform 2010-ORDENAR-LOTE thru 2010-exit.                            
022700     perform 2200-REGRAVAR-LOTE thru 2200-exit.                           
022800     perform 3000-IMPRIMIR-RESULTADO thru 3000-exit.                      
022900     goback.                                                              
023000                                                                          
023100 0100-LER-PARAMETRO.                                                      
023200     open input arq-parametro.                                            
023300     read arq-parametro into unidade-alvo                                 
023400         at end move spaces to unidade-alvo                               
023500     end-read.                                                            
023600     close arq-parametro.                                                 
023700 0100-exit.                                                               
023800     exit.                                                                
023900                                                                          
024000 0200-CARREGAR-SKU.                                                       
024100     open input arq-sku.                                                  
024200 0200-LOOP.                                                               
024300     read arq-sku into tb-sku-item(tb-sku-qtde + 1)                       
024400         at end go to 0200-FIM.                                           
024500     add 1 to tb-sku-qtde.                                                
024600     go to 0200-LOOP.                                                     
024700 0200-FIM.                                                                
024800     close arq-sku.                                                       
024900 0200-exit.                                                               
025000     exit.                                                                
025100                                                                          
025200 0300-CARREGAR-LOTE.                                                      
025300     open input arq-lote.                                                 
025400 0300-LOOP.                                                               
025500     read arq-lote into tb-lot-item(tb-lot-qtde + 1)                      
025600         at end go to 0300-FIM.                                           
025700     add 1 to tb-lot-qtde.                                                
025800     go to 0300-LOOP.                                                     
025900 0300-FIM.                                                                
026000     close arq-lote.                                                      
026100 0300-exit.                                                               
026200     exit.                                                                
026300                                                                          
026400*-----------------------------------------------------------------        
026500* DESCARTA LA LINEA DE ENCABEZADO DE CNT020502 SIN CONTARLA COMO          
026600* LINEA DE DATOS NI SUMAR AL CONTADOR DE LINEAS; SI EL ARCHIVO            
026700* VIENE VACIO, DEJA LA BANDERA DE FIN PRENDIDA.                           
026800*-----------------------------------------------------------------        
026900 0500-LER-ENCABEZADO.                                             OT-2320 
027000     read arq-contagem                                                    
027100         at end set chegou-fim-contagem to true                           
027200     end-read.                                                            
027300 0500-exit.                                                               
027400     exit.                                                                
027500                                                                          
027600*-----------------------------------------------------------------        
027700* LECTURA PRINCIPAL DEL ARCHIVO DE CONTAGEM DE VENCIMIENTO                
027800*-----------------------------------------------------------------        
027900 1000-LER-CONTAGEM.                                                       
028000     read arq-contagem                                                    
028100         at end set chegou-fim-contagem to true                           
028200         not at end                                                       
028300             add 1 to linha-contador                                      
028400             perform 1010-PROCESSAR-LINHA thru 1010-exit                  
028500     end-read.                                                            
028600 1000-exit.                                                               
028700     exit.                                                                
028800                                                                          
028900 1010-PROCESSAR-LINHA.                                                    
029000     move spaces to campos-contagem-r.                                    
029100     move "N" to fecha-invalida.                                          
029200     unstring rc-linha delimited by ","                                   
029300         into cnt-sku cnt-valid cnt-qtd-caixa-txt                         
029400              cnt-qtd-unid-txt.                                           
029500     if cnt-sku = spaces                                                  
029600        go to 1010-exit                                                   
029700     end-if.                                                              
029800     move "N" to flag-achou.                                              
029900     move unidade-alvo to cps-unidade.                                    
030000     move cnt-sku      to cps-codigo.                                     
030100     perform 1110-BUSCAR-SKU thru 1110-exit                               
030200         varying ix-sku from 1 by 1                                       
030300         until ix-sku > tb-sku-qtde or item-achado.                       
030400     if not item-achado                                                   
030500        perform 1700-REGISTRAR-AVISO-SKU thru 1700-exit                   
030600        go to 1010-exit                                                   
030700     end-if.                                                              
030800     compute idx-achado = ix-sku - 1.                                     
030900     if not sku-ativo-ok(idx-achado)                                      
031000        perform 1700-REGISTRAR-AVISO-SKU thru 1700-exit                   
031100        go to 1010-exit                                                   
031200     end-if.                                                              
031300     perform 1200-CONVERTER-DATA thru 1200-exit.                          
031400     if data-nao-convertida                                               
031500        perform 1710-REGISTRAR-AVISO-DATA thru 1710-exit                  
031600        go to 1010-exit                                                   
031700     end-if.                                                              
031800     perform 1300-CONVERTER-QTDE thru 1300-exit.                          
031900     move fc-data to lv-data.                                             
032000     move "VAL_" to lv-lote(1:4).                                         
032100     perform 1600-ATUALIZAR-LOTE thru 1600-exit.                          
032200     add 1 to cc-linhas-proc.                                             
032300 1010-exit.                                                               
032400     exit.                                                                
032500                                                                          
032600 1110-BUSCAR-SKU.                                                         
032700     if tb-sku-chave(ix-sku) = chave-procura-sku                          
032800        set item-achado to true                                           
032900     end-if.                                                              
033000 1110-exit.                                                               
033100     exit.                                                                
033200                                                                          
033300*-----------------------------------------------------------------        
033400* CONVERSION DE FECHA - IDENTICA A LA DE RUZ4B01 (5 FORMATOS)             
033500*-----------------------------------------------------------------        
033600 1200-CONVERTER-DATA.                                                     
033700     move spaces to pf-parte1 pf-parte2 pf-parte3.                        
033800     unstring cnt-valid delimited by "/" or "-"                           
033900         into pf-parte1 count in pf-tam1                                  
034000              pf-parte2 count in pf-tam2                                  
034100              pf-parte3 count in pf-tam3.                                 
034200     if pf-tam1 = 0 or pf-tam2 = 0 or pf-tam3 = 0                         
034300        move "S" to fecha-invalida                                        
034400        go to 1200-exit                                                   
034500     end-if.                                                              
034600     if pf-parte1(1:pf-tam1) is not numeric                               
034700        or pf-parte2(1:pf-tam2) is not numeric                            
034800        or pf-parte3(1:pf-tam3) is not numeric                            
034900        move "S" to fecha-invalida                                        
035000        go to 1200-exit                                                   
035100     end-if.                                                              
035200     evaluate true                                                        
035300        when pf-tam1 = 4                                                  
035400           move pf-parte1(1:4) to fc-ano                                  
035500           move pf-parte2(1:2) to fc-mes                                  
035600           move pf-parte3(1:2) to fc-dia                                  
035700        when pf-tam1 = 2 and pf-tam3 = 4                                  
035800           move pf-parte1(1:2) to fc-dia                                  
035900           move pf-parte2(1:2) to fc-mes                                  
036000           move pf-parte3(1:4) to fc-ano                                  
036100        when pf-tam1 = 2 and pf-tam3 = 2                                  
036200           move pf-parte1(1:2) to fc-dia                                  
036300           move pf-parte2(1:2) to fc-mes                                  
036400           move pf-parte3(1:2) to fc-ano2                                 
036500           if fc-ano2 < 50                                                
036600              compute fc-ano = 2000 + fc-ano2                             
036700           else                                                           
036800              compute fc-ano = 1900 + fc-ano2                             
036900           end-if                                                         
037000        when other                                                        
037100           move "S" to fecha-invalida                                     
037200           go to 1200-exit                                                
037300     end-evaluate.                                                        
037400     if fc-mes < 1 or fc-mes > 12 or fc-dia < 1 or fc-dia > 31            
037500        move "S" to fecha-invalida                                        
037600     end-if.                                                              
037700 1200-exit.                                                               
037800     exit.                                                                
037900                                                                          
038000*-----------------------------------------------------------------        
038100* CONVERSION CAJA/UNIDAD: QTD = CAIXAS * FATOR-CONV + UNIDADES            
038200*-----------------------------------------------------------------        
038300 1300-CONVERTER-QTDE.                                                     
038400     if cnt-qtd-caixa-txt = spaces                                        
038500        or cnt-qtd-caixa-txt is not numeric                               
038600        move 0 to vc-qtd-caixa                                            
038700     else                                                                 
038800        move cnt-qtd-caixa-txt to vc-qtd-caixa                            
038900     end-if.                                                              
039000     if cnt-qtd-unid-txt = spaces                                         
039100        or cnt-qtd-unid-txt is not numeric                                
039200        move 0 to vc-qtd-unid                                             
039300     else                                                                 
039400        move cnt-qtd-unid-txt to vc-qtd-unid                              
039500     end-if.                                                              
039600     compute vc-qtd-total = vc-qtd-caixa *                                
039700             tb-sku-fator(idx-achado) + vc-qtd-unid.                      
039800 1300-exit.                                                               
039900     exit.                                                                
040000                                                                          
040100*-----------------------------------------------------------------        
040200* ALTA/REEMPLAZO DEL LOTE PARA (UNIDAD,SKU,VENCIMIENTO). SI YA            
040300* EXISTE UN LOTE PARA ESA FECHA, SE REEMPLAZA CANTIDAD Y NUMERO.          
040400*-----------------------------------------------------------------        
040500 1600-ATUALIZAR-LOTE.                                                     
040600     move "N" to flag-achou.                                              
040700     move unidade-alvo to cpls-unidade.                                   
040800     move cnt-sku      to cpls-sku.                                       
040900     perform 1610-BUSCAR-LOTE-DATA thru 1610-exit                         
041000         varying ix-lote from 1 by 1                                      
041100         until ix-lote > tb-lot-qtde or item-achado.                      
041200     if item-achado                                                       
041300        compute idx-achado = ix-lote - 1                                  
041400        move lv-lote      to tb-lot-numero(idx-achado)                    
041500        move vc-qtd-total to tb-lot-qtd(idx-achado)                       
041600        move "Y"          to tb-lot-ativo(idx-achado)                     
041700        add 1 to cc-lote-atualizados                                      
041800     else                                                                 
041900        add 1 to tb-lot-qtde                                              
042000        move unidade-alvo to tb-lot-unidade(tb-lot-qtde)                  
042100        move cnt-sku      to tb-lot-sku(tb-lot-qtde)                      
042200        move lv-lote      to tb-lot-numero(tb-lot-qtde)                   
042300        move fc-data      to tb-lot-venc(tb-lot-qtde)                     
042400        move vc-qtd-total to tb-lot-qtd(tb-lot-qtde)                      
042500        move zero         to tb-lot-custo(tb-lot-qtde)                    
042600        move "Y"          to tb-lot-ativo(tb-lot-qtde)                    
042700        add 1 to cc-lote-criados                                          
042800     end-if.                                                              
042900 1600-exit.                                                               
043000     exit.                                                                
043100                                                                          
043200 1610-BUSCAR-LOTE-DATA.                                                   
043300     if tb-lot-unidade(ix-lote) = cpls-unidade                            
043400        and tb-lot-sku(ix-lote) = cpls-sku                                
043500        and tb-lot-venc(ix-lote) = fc-data                                
043600        set item-achado to true                                           
043700     end-if.                                                              
043800 1610-exit.                                                               
043900     exit.                                                                
044000                                                                          
044100*-----------------------------------------------------------------        
044200* ADVERTENCIAS (NO DETIENEN EL PROCESO - OT-1622)                         
044300*-----------------------------------------------------------------        
044400 1700-REGISTRAR-AVISO-SKU.                                        OT-1622 
044500     set run-teve-erro to true.                                           
044600     add 1 to cc-linhas-erro.                                             
044700     if le-qtde < 20                                                      
044800        add 1 to le-qtde                                                  
044900        move spaces to le-texto(le-qtde)                                  
045000        move linha-contador to le-num-linha                               
045100        string "Linha " delimited by size                                 
045200               le-num-linha delimited by size                             
045300               ": SKU " delimited by size                                 
045400               cnt-sku delimited by size                                  
045500               " nao encontrado" delimited by size                        
045600               into le-texto(le-qtde)                                     
045700     end-if.                                                              
045800 1700-exit.                                                               
045900     exit.                                                                
046000                                                                          
046100 1710-REGISTRAR-AVISO-DATA.                                               
046200     set run-teve-erro to true.                                           
046300     add 1 to cc-linhas-erro.                                             
046400     if le-qtde < 20                                                      
046500        add 1 to le-qtde                                                  
046600        move spaces to le-texto(le-qtde)                                  
046700        move linha-contador to le-num-linha                               
046800        string "Linha " delimited by size                                 
046900               le-num-linha delimited by size                             
047000               ": fecha invalida" delimited by size                       
047100               into le-texto(le-qtde)                                     
047200     end-if.                                                              
047300 1710-exit.                                                               
047400     exit.                                                                
047500                                                                          
047600*-----------------------------------------------------------------        
047700* ORDENAMIENTO FINAL DE LA TABLA DE LOTES (BURBUJA, OT-1190)              
047800*-----------------------------------------------------------------        
047900 2010-ORDENAR-LOTE.                                                       
048000     move "S" to houve-troca.                                             
048100     perform 2011-PASADA-LOTE thru 2011-exit                              
048200         until not tabela-trocou.                                         
048300 2010-exit.                                                               
048400     exit.                                                                
048500                                                                          
048600 2011-PASADA-LOTE.                                                        
048700     move "N" to houve-troca.                                             
048800     perform 2012-COMPARAR-LOTE thru 2012-exit                            
048900         varying ix-lote from 1 by 1                                      
049000         until ix-lote > tb-lot-qtde - 1.                                 
049100 2011-exit.                                                               
049200     exit.                                                                
049300                                                                          
049400 2012-COMPARAR-LOTE.                                                      
049500     if tb-lot-chave(ix-lote) > tb-lot-chave(ix-lote + 1)                 
049600        move tb-lot-item(ix-lote)     to lote-auxiliar                    
049700        move tb-lot-item(ix-lote + 1) to tb-lot-item(ix-lote)             
049800        move lote-auxiliar            to tb-lot-item(ix-lote + 1)         
049900        set tabela-trocou to true                                         
050000     end-if.                                                              
050100 2012-exit.                                                               
050200     exit.                                                                
050300                                                                          
050400 2200-REGRAVAR-LOTE.                                                      
050500     open output arq-lote.                                                
050600     perform 2201-GRAVAR-LOTE thru 2201-exit                              
050700         varying ix-lote from 1 by 1                                      
050800         until ix-lote > tb-lot-qtde.                                     
050900     close arq-lote.                                                      
051000 2200-exit.                                                               
051100     exit.                                                                
051200                                                                          
051300 2201-GRAVAR-LOTE.                                                        
051400     write reg-lote from tb-lot-item(ix-lote).                            
051500 2201-exit.                                                               
051600     exit.                                                                
051700                                                                          
051800*-----------------------------------------------------------------        
051900* RESULTADO DE LA CORRIDA - SUCCESS = SIN ERRORES O ALGO PROCESADO        
052000*-----------------------------------------------------------------        
052100 3000-IMPRIMIR-RESULTADO.                                                 
052200     open output arq-resultado.                                           
052300     move spaces to reg-resultado-r.                                      
052400     string "RUZ4B03 - RESULTADO CONTAGEM UNIDAD "                        
052500            delimited by size                                             
052600            unidade-alvo delimited by size                                
052700            " CORRIDA " delimited by size                                 
052800            parm-corrida-r delimited by size                              
052900            into rs-linha.                                                
053000     write reg-resultado from rs-linha.                                   
053100     move spaces to reg-resultado-r.                                      
053200     if not run-teve-erro or cc-linhas-proc > 0                           
053300        move "SUCCESS: S" to rs-linha                                     
053400     else                                                                 
053500        move "SUCCESS: N" to rs-linha                                     
053600     end-if.                                                              
053700     write reg-resultado from rs-linha.                                   
053800     move "Lineas procesadas:" to le-rotulo.                              
053900     move cc-linhas-proc to le-valor.                                     
054000     perform 3900-LINHA-ROTULO-VALOR thru 3900-exit.                      
054100     move "Lotes creados:" to le-rotulo.                                  
054200     move cc-lote-criados to le-valor.                                    
054300     perform 3900-LINHA-ROTULO-VALOR thru 3900-exit.                      
054400     move "Lotes actualizados:" to le-rotulo.                             
054500     move cc-lote-atualizados to le-valor.                                
054600     perform 3900-LINHA-ROTULO-VALOR thru 3900-exit.                      
054700     perform 3010-IMPRIMIR-ERROS thru 3010-exit                           
054800         varying ix-le from 1 by 1                                        
054900         until ix-le > le-qtde.                                           
055000     close arq-resultado.                                                 
055100 3000-exit.                                                               
055200     exit.                                                                
055300                                                                          
055400 3010-IMPRIMIR-ERROS.                                                     
055500     write reg-resultado from le-texto(ix-le).                            
055600 3010-exit.                                                               
055700     exit.                                                                
055800                                                                          
055900 3900-LINHA-ROTULO-VALOR.                                                 
056000     move spaces to rs-linha.                                             
056100     string le-rotulo delimited by size                                   
056200            le-valor delimited by size                                    
056300            into rs-linha.                                                
056400     write reg-resultado from rs-linha.                                   
056500 3900-exit.                                                               
056600     exit.                                                                
